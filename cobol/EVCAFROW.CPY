000100*
000200******************************************************************
000300*                                                                *
000400*   WORKING-STORAGE LAYOUT : CAFETERIA_PIVOT_ROW                 *
000500*   NOT AN RDB TABLE -- THIS ONE LIVES IN THE PROGRAM COPYLIB,   *
000600*   NOT THE CDD, SINCE IT IS A REPORT ROW BUILT IN MEMORY, NEVER *
000700*   STORED.  KEPT IN THE SAME LAYOUT STYLE AS THE CDD MEMBERS SO *
000800*   IT READS THE SAME WAY.                                      *
000900*                                                                *
001000*   CHANGE HISTORY                                               *
001100*   19-SEP-97 JAB  ORIGINAL FOR THE CAFETERIA PIVOT REPORT       *
001200*                                                                *
001300******************************************************************
001400*
001500 01  CAFETERIA_PIVOT_ROW.
001600     03  CPR_CATEGORY                        PIC X(100).
001700     03  CPR_BREAKFAST                       PIC 9(5).
001800     03  CPR_LUNCH                           PIC 9(5).
001900     03  CPR_DINNER                          PIC 9(5).
002000     03  CPR_TOTAL                           PIC 9(6).
002100     03  FILLER                              PIC X(10).
