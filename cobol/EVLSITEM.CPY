000100*
000200******************************************************************
000300*                                                                *
000400*   RECORD  : EVATRAK_CDD.LIST_ITEM_REC                          *
000500*   RETRIEVED FROM DICTIONARY BY COBOL$COPY ON 14-MAR-97         *
000600*                                                                *
000700*   ONE ROW = ONE ENROLLED PERSON WITHIN A FACE_LIST_REC.        *
001000*   ITEM_ID IS UNIQUE WITHIN THE OWNING LIST ONLY -- NOT A       *
001100*   GLOBAL KEY -- SO ALWAYS QUALIFY BY ITEM_LIST_ID WHEN         *
001200*   COMPARING ACROSS LISTS.                                     *
001300*                                                                *
001400*   CHANGE HISTORY                                               *
001500*   14-MAR-97 JAB  ORIGINAL EXTRACT FOR EVATRAK PHASE 1          *
001600*   25-FEB-98 CMR  ADDED ITEM_IMAGE_PATH PER REQ EV-0031         *
001700*   11-JAN-99 CMR  Y2K -- NO DATE FIELDS ON THIS RECORD, N/C     *
001800*                                                                *
001900******************************************************************
002000*
002100 01  LIST_ITEM_REC.
002200     03  ITEM_ID                             PIC 9(9).
002300     03  ITEM_LIST_ID                        PIC 9(9).
002400     03  ITEM_NAME                           PIC X(100).
002500*        SORT-KEY VIEW -- ROSTER ROWS ARE ALWAYS EMITTED IN
002600*        TRIMMED, LOWER-CASED NAME ORDER (SEE EVATRAK3 2400).
002700     03  ITEM_NAME_SORT_KEY REDEFINES ITEM_NAME.
002800         05  ITEM_NAME_SK-40                 PIC X(40).
002900         05  FILLER                          PIC X(60).
003000     03  ITEM_COMMENT                        PIC X(200).
003100     03  ITEM_IMAGE_PATH                     PIC X(200).
003200         88  ITEM_IMAGE_PATH_BLANK           VALUE SPACES.
003300     03  REC_USER                            PIC X(8).
003400     03  REC_TMSTAMP                         PIC S9(11)V9(7) COMP.
003500     03  FILLER                              PIC X(15).
003600*
003700******************************************************************
003800*   THE NUMBER OF ELEMENTARY FIELDS DESCRIBED BY THIS RECORD IS 5 *
003900******************************************************************
