000100 IDENTIFICATION DIVISION.
000110*
000120*******************************************************************************
000130*                                                                             *
000140*   Program ID   : EVATRAK4                                                   *
000150*   Program Name : Report formatter -- cafeteria and evacuation exports       *
000160*   Summary      : Two-entry-point CALLed subprogram.  The main entry point,  *
000170*                  EVATRAK4 itself, is called once by the cafeteria pivot     *
000180*                  report (EVATRAK1) and writes the single-sheet cafeteria    *
000190*                  workbook.  The alternate entry point, EVATRAK4-ROSTER,     *
000200*                  is called once per face list by the evacuation roll-call   *
000210*                  report (EVATRAK3) and appends one sheet to the evacuation  *
000220*                  workbook per call.  Neither entry point ever fails a row   *
000230*                  for a blank photo path -- a blank photo column is simply   *
000240*                  left blank on the sheet.                                   *
000250*                                                                             *
000260*   TABLES  USED : none -- this program touches no Rdb table, it only        *
000270*                  formats rows handed to it in working storage into the      *
000280*                  two report files.                                         *
000290*                                                                             *
000300*******************************************************************************
000310*
000320 PROGRAM-ID.    EVATRAK4.
000330 AUTHOR.        C. M. REARDON.
000340 INSTALLATION.  FACILITIES SYSTEMS GROUP.
000350 DATE-WRITTEN.  19-SEP-97.
000360 DATE-COMPILED.
000370 SECURITY.      NON-CONFIDENTIAL.
000380*
000390******************************************************************
000400*  CHANGE LOG                                                    *
000410*  19-SEP-97 JAB  ORIGINAL PROGRAM, CAFETERIA SHEET ONLY, CALLED  *
000420*                 FROM THE PIVOT REPORT PER REQ EV-0010           *
000430*  25-FEB-98 CMR  ADDED THE EVATRAK4-ROSTER ENTRY POINT FOR THE   *
000440*                 EVACUATION ROLL-CALL SHEET (EV-0031) -- KEPT    *
000450*                 IN THE SAME MODULE SINCE BOTH SHEETS SHARE THE  *
000460*                 SAME "GRAND TOTAL / NO TOTAL" ROW-WRITER STYLE  *
000470*  02-JUN-98 JAB  SHEET NAME SANITIZE ADDED -- A LIST NAMED WITH  *
000480*                 A SLASH WAS BLOWING UP THE SPREADSHEET WRITER   *
000490*                 (EV-0052)                                      *
000500*  11-JAN-99 CMR  Y2K -- LK-TARGET-DATE IS ALREADY CCYYMMDD AS    *
000510*                 PASSED BY THE CALLER, NO CHANGE REQUIRED HERE   *
000520*  14-SEP-03 DPK  BLANK PHOTO PATH NO LONGER TREATED AS AN ERROR  *
000530*                 ROW -- CATERING COMPLAINED THE WHOLE SHEET WAS  *
000540*                 REJECTED OVER ONE MISSING IMAGE (EV-0104)       *
000550*  19-APR-07 GLR  GRAND TOTAL ROW NOW WRITES A ZERO LITERAL WHEN  *
000560*                 THERE ARE NO DATA ROWS INSTEAD OF A DANGLING    *
000570*                 SUM FORMULA WITH NO ROWS TO SUM (EV-0151)       *
000580*                                                                *
000590******************************************************************
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. VAX-8650.
000640 OBJECT-COMPUTER. VAX-8650.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM
000670     CLASS POS-DIGIT     IS "0" THRU "9"
000680     UPSI-0 IS EV4-RERUN-SWITCH.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT CAFETERIA-REPORT-FILE
000720            ASSIGN TO EV4CAF
000730            ORGANIZATION IS SEQUENTIAL.
000740     SELECT EVACUATION-REPORT-FILE
000750            ASSIGN TO EV4EVC
000760            ORGANIZATION IS SEQUENTIAL.
000770*
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  CAFETERIA-REPORT-FILE
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 132 CHARACTERS
000840     DATA RECORD IS CAF-PRINT-LINE.
000850 01  CAF-PRINT-LINE                          PIC X(132).
000860*
000870 FD  EVACUATION-REPORT-FILE
000880     RECORDING MODE IS F
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 132 CHARACTERS
000910     DATA RECORD IS EVC-PRINT-LINE.
000920 01  EVC-PRINT-LINE                          PIC X(132).
000930*
000940 WORKING-STORAGE SECTION.
000950     COPY EVCAFROW.
000960     COPY EVEVCROW.
000970*
000980 77  TMP-FLAG                                PIC X.
000990 01  WS-FILE-ALREADY-OPEN-FLAG                PIC X VALUE "N".
001000     88  EVAC-FILE-IS-OPEN                     VALUE "Y".
001010*
001020 77  SUB1                                    PIC S9(4) COMP.
001030 77  SUB2                                    PIC S9(4) COMP.
001040*
001050 01  WS-CAF-HEADER-LINE.
001060     05  FILLER                              PIC X(20) VALUE "Category".
001070     05  FILLER                              PIC X(14) VALUE "Breakfast".
001080     05  FILLER                              PIC X(10) VALUE "Lunch".
001090     05  FILLER                              PIC X(10) VALUE "Dinner".
001100     05  FILLER                              PIC X(10) VALUE "Total".
001110     05  FILLER                              PIC X(68) VALUE SPACES.
001120*
001130 01  WS-CAF-DATA-LINE.
001140     05  WS-CDL-CATEGORY                     PIC X(20).
001150     05  WS-CDL-BREAKFAST                    PIC ZZZZ9.
001160     05  FILLER                              PIC X(9) VALUE SPACES.
001170     05  WS-CDL-LUNCH                        PIC ZZZZ9.
001180     05  FILLER                              PIC X(5) VALUE SPACES.
001190     05  WS-CDL-DINNER                       PIC ZZZZ9.
001200     05  FILLER                              PIC X(5) VALUE SPACES.
001210     05  WS-CDL-TOTAL                        PIC ZZZZZ9.
001220     05  FILLER                              PIC X(67) VALUE SPACES.
001230*
001240 01  WS-CAF-TOTAL-BREAKFAST                  PIC 9(7) COMP    VALUE ZERO.
001250 01  WS-CAF-TOTAL-LUNCH                      PIC 9(7) COMP    VALUE ZERO.
001260 01  WS-CAF-TOTAL-DINNER                     PIC 9(7) COMP    VALUE ZERO.
001270 01  WS-CAF-TOTAL-GRAND                      PIC 9(8) COMP    VALUE ZERO.
001280*    RAW-BYTE VIEW OF THE PACKED GRAND TOTAL -- KEPT FOR THE SAME
001290*    REASON AS EVATRAK2'S JDN DUMP VIEW, SO A BAD-TOTAL TICKET CAN
001300*    BE CHASED WITH A DISPLAY OF THIS FIELD WITHOUT UNPACKING BY HAND.
001310 01  WS-CAF-GRAND-DUMP-VIEW REDEFINES WS-CAF-TOTAL-GRAND
001320                                         PIC X(5).
001330*
001340 01  WS-SHEET-BANNER-LINE.
001350     05  FILLER                              PIC X(9) VALUE "==SHEET==".
001360     05  WS-SBL-SHEET-NAME                    PIC X(31).
001370     05  FILLER                              PIC X(92) VALUE SPACES.
001380*
001390 01  WS-EVC-HEADER-LINE.
001400     05  FILLER                              PIC X(10) VALUE SPACES.
001410     05  FILLER                              PIC X(30) VALUE "Photo".
001420     05  FILLER                              PIC X(40) VALUE "Name".
001430     05  FILLER                              PIC X(52) VALUE "Comment".
001440*
001450 01  WS-EVC-DATA-LINE.
001460     05  WS-EDL-STATUS                       PIC X(10).
001470     05  WS-EDL-PHOTO                        PIC X(30).
001480     05  WS-EDL-NAME                         PIC X(40).
001490     05  WS-EDL-COMMENT                      PIC X(52).
001500*
001510 01  WS-SHEET-NAME-RAW                       PIC X(100).
001520 01  WS-SHEET-NAME-RAW-VIEW REDEFINES WS-SHEET-NAME-RAW.
001530     05  WS-SNM-RAW-FIRST-40                 PIC X(40).
001540     05  FILLER                              PIC X(60).
001550 01  WS-SHEET-NAME-EDITED                    PIC X(31).
001560 01  WS-SHEET-NAME-SHORT-VIEW REDEFINES WS-SHEET-NAME-EDITED.
001570     05  WS-SNM-SHORT-12                      PIC X(12).
001580     05  FILLER                              PIC X(19).
001590 01  WS-SHEET-NAME-ID-EDIT                   PIC Z(8)9.
001600*
001610 LINKAGE SECTION.
001620 01  LK-TARGET-DATE-CCYYMMDD                 PIC 9(8).
001630 01  LK-PIVOT-ROW-COUNT                      PIC S9(4) COMP.
001640 01  LK-PIVOT-ROW-TAB.
001650     05  LK-PIVOT-ROW OCCURS 201 TIMES.
001660         10  LK-PVT-CATEGORY                 PIC X(100).
001670         10  LK-PVT-BREAKFAST                PIC 9(5).
001680         10  LK-PVT-LUNCH                    PIC 9(5).
001690         10  LK-PVT-DINNER                   PIC 9(5).
001700         10  LK-PVT-TOTAL                    PIC 9(6).
001710*
001720 01  LK-LIST-ID                              PIC 9(9).
001730 01  LK-LIST-NAME                            PIC X(100).
001740 01  LK-ROSTER-ROW-COUNT                     PIC S9(4) COMP.
001750 01  LK-ROSTER-ROW-TAB.
001760     05  LK-ROSTER-ROW OCCURS 1000 TIMES.
001770         10  LK-RRW-NAME                     PIC X(100).
001780         10  LK-RRW-COMMENT                  PIC X(200).
001790         10  LK-RRW-IMAGE-PATH               PIC X(200).
001800*        CALLER'S OWN SORT-KEY SCRATCH -- NOT USED HERE, THE
001810*        STATUS LABEL FOR THIS SHEET IS ALWAYS "ON SITE" (SEE
001820*        2200-WRITE-GRAND-TOTAL'S SIBLING RULE IN 3200 BELOW).
001830         10  LK-RRW-SORT-KEY                 PIC X(40).
001840 01  LK-IS-LAST-SHEET-FLAG                   PIC X.
001850     88  LK-IS-LAST-SHEET                     VALUE "Y".
001860*
001870 PROCEDURE DIVISION USING LK-TARGET-DATE-CCYYMMDD
001880                          LK-PIVOT-ROW-COUNT
001890                          LK-PIVOT-ROW-TAB
001900                    GIVING EXIT-STATUS.
001910 MAIN-PARA.
001920     MOVE ZERO TO EXIT-STATUS.
001930     PERFORM 2000-WRITE-CAFETERIA-SHEET THRU 2000-EXIT.
001940     GOBACK.
001950*
001960 2000-WRITE-CAFETERIA-SHEET.
001970     MOVE ZERO TO WS-CAF-TOTAL-BREAKFAST WS-CAF-TOTAL-LUNCH
001980                  WS-CAF-TOTAL-DINNER WS-CAF-TOTAL-GRAND.
001990
002000     OPEN OUTPUT CAFETERIA-REPORT-FILE.
002010
002020     MOVE SPACES TO WS-SHEET-BANNER-LINE.
002030     MOVE "Cafeteria" TO WS-SBL-SHEET-NAME.
002040     WRITE CAF-PRINT-LINE FROM WS-SHEET-BANNER-LINE.
002050     WRITE CAF-PRINT-LINE FROM WS-CAF-HEADER-LINE.
002060
002070     PERFORM 2100-WRITE-ONE-CAF-ROW THRU 2100-EXIT
002080         VARYING SUB1 FROM 1 BY 1
002090         UNTIL SUB1 > LK-PIVOT-ROW-COUNT.
002100
002110     PERFORM 2200-WRITE-GRAND-TOTAL THRU 2200-EXIT.
002120
002130     CLOSE CAFETERIA-REPORT-FILE.
002140 2000-EXIT.
002150     EXIT.
002160*
002170 2100-WRITE-ONE-CAF-ROW.
002180     MOVE SPACES TO WS-CAF-DATA-LINE.
002190     MOVE LK-PVT-CATEGORY (SUB1) (1:20) TO WS-CDL-CATEGORY.
002200     MOVE LK-PVT-BREAKFAST (SUB1) TO WS-CDL-BREAKFAST.
002210     MOVE LK-PVT-LUNCH (SUB1)     TO WS-CDL-LUNCH.
002220     MOVE LK-PVT-DINNER (SUB1)    TO WS-CDL-DINNER.
002230     MOVE LK-PVT-TOTAL (SUB1)     TO WS-CDL-TOTAL.
002240     WRITE CAF-PRINT-LINE FROM WS-CAF-DATA-LINE.
002250
002260     ADD LK-PVT-BREAKFAST (SUB1) TO WS-CAF-TOTAL-BREAKFAST.
002270     ADD LK-PVT-LUNCH (SUB1)     TO WS-CAF-TOTAL-LUNCH.
002280     ADD LK-PVT-DINNER (SUB1)    TO WS-CAF-TOTAL-DINNER.
002290     ADD LK-PVT-TOTAL (SUB1)     TO WS-CAF-TOTAL-GRAND.
002300 2100-EXIT.
002310     EXIT.
002320*
002330 2200-WRITE-GRAND-TOTAL.
002340*    A ZERO LITERAL IS WRITTEN WHEN THERE ARE NO DATA ROWS RATHER
002350*    THAN A SUM FORMULA WITH NOTHING TO SUM -- SEE CHANGE LOG
002360*    19-APR-07 (EV-0151).
002370     MOVE SPACES TO WS-CAF-DATA-LINE.
002380     MOVE "Grand Total" TO WS-CDL-CATEGORY.
002390     IF LK-PIVOT-ROW-COUNT = ZERO
002400         MOVE ZERO TO WS-CDL-BREAKFAST WS-CDL-LUNCH
002410                      WS-CDL-DINNER WS-CDL-TOTAL
002420     ELSE
002430         MOVE WS-CAF-TOTAL-BREAKFAST TO WS-CDL-BREAKFAST
002440         MOVE WS-CAF-TOTAL-LUNCH     TO WS-CDL-LUNCH
002450         MOVE WS-CAF-TOTAL-DINNER    TO WS-CDL-DINNER
002460         MOVE WS-CAF-TOTAL-GRAND     TO WS-CDL-TOTAL
002470     END-IF.
002480     WRITE CAF-PRINT-LINE FROM WS-CAF-DATA-LINE.
002490 2200-EXIT.
002500     EXIT.
002510*
002520*******************************************************************************
002530*   ALTERNATE ENTRY POINT -- CALLED ONCE PER FACE LIST BY THE      *
002540*   EVACUATION ROLL-CALL REPORT (EVATRAK3).  SEE CHANGE LOG        *
002550*   25-FEB-98.  LK-IS-LAST-SHEET-FLAG TELLS THIS ENTRY WHETHER TO  *
002560*   CLOSE THE WORKBOOK AFTER WRITING THIS SHEET.                   *
002570*******************************************************************************
002580*
002590 ENTRY "EVATRAK4-ROSTER" USING LK-LIST-ID
002600                               LK-LIST-NAME
002610                               LK-ROSTER-ROW-COUNT
002620                               LK-ROSTER-ROW-TAB
002630                               LK-IS-LAST-SHEET-FLAG
002640                         GIVING EXIT-STATUS.
002650 ROSTER-MAIN-PARA.
002660     MOVE ZERO TO EXIT-STATUS.
002670
002680     IF NOT EVAC-FILE-IS-OPEN
002690         OPEN OUTPUT EVACUATION-REPORT-FILE
002700         MOVE "Y" TO WS-FILE-ALREADY-OPEN-FLAG
002710     END-IF.
002720
002730     PERFORM 3000-WRITE-ROSTER-SHEET THRU 3000-EXIT.
002740
002750     IF LK-IS-LAST-SHEET
002760         CLOSE EVACUATION-REPORT-FILE
002770         MOVE "N" TO WS-FILE-ALREADY-OPEN-FLAG
002780     END-IF.
002790
002800     GOBACK.
002810*
002820 3000-WRITE-ROSTER-SHEET.
002830     PERFORM 3100-BUILD-SHEET-NAME THRU 3100-EXIT.
002840
002850     MOVE SPACES TO WS-SHEET-BANNER-LINE.
002860     MOVE WS-SHEET-NAME-EDITED TO WS-SBL-SHEET-NAME.
002870     WRITE EVC-PRINT-LINE FROM WS-SHEET-BANNER-LINE.
002880     WRITE EVC-PRINT-LINE FROM WS-EVC-HEADER-LINE.
002890
002900     PERFORM 3200-WRITE-ONE-ROSTER-ROW THRU 3200-EXIT
002910         VARYING SUB1 FROM 1 BY 1
002920         UNTIL SUB1 > LK-ROSTER-ROW-COUNT.
002930 3000-EXIT.
002940     EXIT.
002950*
002960 3100-BUILD-SHEET-NAME.
002970*    SANITIZE : \\ / * ? [ ] BECOME UNDERSCORE, TRUNCATE TO 31
002980*    CHARACTERS -- THE SPREADSHEET WRITER'S OWN SHEET-NAME LIMIT.
002990*    SEE CHANGE LOG 02-JUN-98 (EV-0052).
003000     IF LK-LIST-NAME = SPACES
003010         MOVE LK-LIST-ID TO WS-SHEET-NAME-ID-EDIT
003020         MOVE SPACES TO WS-SHEET-NAME-RAW
003030         STRING "List_" DELIMITED BY SIZE
003040                WS-SHEET-NAME-ID-EDIT DELIMITED BY SIZE
003050             INTO WS-SHEET-NAME-RAW
003060     ELSE
003070         MOVE LK-LIST-NAME TO WS-SHEET-NAME-RAW
003080     END-IF.
003090
003100     INSPECT WS-SHEET-NAME-RAW
003110         REPLACING ALL ":" BY "_"
003120                   ALL "\" BY "_"
003130                   ALL "/" BY "_"
003140                   ALL "*" BY "_"
003150                   ALL "?" BY "_"
003160                   ALL "[" BY "_"
003170                   ALL "]" BY "_".
003180
003190     MOVE WS-SHEET-NAME-RAW (1:31) TO WS-SHEET-NAME-EDITED.
003200 3100-EXIT.
003210     EXIT.
003220*
003230 3200-WRITE-ONE-ROSTER-ROW.
003240     MOVE SPACES TO WS-EVC-DATA-LINE.
003250     MOVE "On site" TO WS-EDL-STATUS.
003260     IF LK-RRW-IMAGE-PATH (SUB1) = SPACES
003270         MOVE SPACES TO WS-EDL-PHOTO
003280     ELSE
003290         MOVE LK-RRW-IMAGE-PATH (SUB1) (1:30) TO WS-EDL-PHOTO
003300     END-IF.
003310     MOVE LK-RRW-NAME (SUB1) (1:40) TO WS-EDL-NAME.
003320     MOVE LK-RRW-COMMENT (SUB1) (1:52) TO WS-EDL-COMMENT.
003330     WRITE EVC-PRINT-LINE FROM WS-EVC-DATA-LINE.
003340 3200-EXIT.
003350     EXIT.
003360*
003370* **************** END OF SOURCE EVATRAK4 ****************
