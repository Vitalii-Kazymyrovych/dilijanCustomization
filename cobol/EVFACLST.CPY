000100*
000110******************************************************************
000120*                                                                *
000130*   RECORD  : EVATRAK_CDD.FACE_LIST_REC                          *
000140*   RETRIEVED FROM DICTIONARY BY COBOL$COPY ON 14-MAR-97         *
000150*                                                                *
000160*   ONE ROW = ONE NAMED FACE-LIST (ROSTER/GROUP), E.G. "STAFF",  *
000170*   "CONTRACTORS".  A LIST CARRIES ITS OWN CAMERA ASSOCIATIONS   *
000180*   AND, WHEN TIME-ATTENDANCE TRACKING IS TURNED ON FOR IT, ITS  *
000190*   OWN ENTRANCE/EXIT CAMERA SPLIT USED BY THE EVACUATION        *
000200*   STATUS REFRESH (SEE EVATRAK2).                               *
000210*                                                                *
000220*   CHANGE HISTORY                                               *
000230*   14-MAR-97 JAB  ORIGINAL EXTRACT FOR EVATRAK PHASE 1          *
000240*   19-SEP-97 JAB  ADDED LIST_ANALYTICS_IDS (CAFETERIA CAMERAS)  *
000250*   25-FEB-98 CMR  ADDED TIME-ATTENDANCE FIELDS PER REQ EV-0031  *
000260*   11-JAN-99 CMR  Y2K -- NO DATE FIELDS ON THIS RECORD, N/C     *
000270*   30-JUL-01 DPK  WIDENED LIST_COMMENT 100 TO 200 PER EV-0077   *
000280*                                                                *
000290******************************************************************
000300*
000310 01  FACE_LIST_REC.
000320     03  LIST_ID                             PIC 9(9).
000330     03  LIST_NAME                           PIC X(100).
000340*        SHORT-NAME VIEW USED ONLY WHEN BUILDING SHEET/CATEGORY
000350*        LABELS THAT MUST BE COMPARED TRIMMED AND LOWERCASED.
000360     03  LIST_NAME_SHORT REDEFINES LIST_NAME.
000370         05  LIST_NAME_SH-30                 PIC X(30).
000380         05  FILLER                          PIC X(70).
000390     03  LIST_COMMENT                        PIC X(200).
000400     03  LIST_ANALYTICS_COUNT                PIC 9(2) COMP   .
000410     03  LIST_ANALYTICS_IDS OCCURS 20 TIMES
000420                            PIC 9(9).
000430     03  LIST_TA_ENABLED                     PIC X(1).
000440         88  TIME_ATTENDANCE_ENABLED         VALUE "Y".
000450         88  TIME_ATTENDANCE_DISABLED        VALUE "N" " ".
000460     03  LIST_TA_ENTRANCE_COUNT              PIC 9(2) COMP   .
000470     03  LIST_TA_ENTRANCE_IDS OCCURS 20 TIMES
000480                              PIC 9(9).
000490     03  LIST_TA_EXIT_COUNT                  PIC 9(2) COMP   .
000500     03  LIST_TA_EXIT_IDS OCCURS 20 TIMES
000510                          PIC 9(9).
000520     03  REC_USER                            PIC X(8).
000530     03  REC_TMSTAMP                         PIC S9(11)V9(7) COMP.
000540     03  FILLER                              PIC X(15).
000550*
000560******************************************************************
000570*   THE NUMBER OF ELEMENTARY FIELDS DESCRIBED BY THIS RECORD IS 9 *
000580******************************************************************
