000100 IDENTIFICATION DIVISION.
000110*
000120*******************************************************************************
000130*                                                                             *
000140*   Program ID   : EVATRAK5                                                   *
000150*   Program Name : Evacuation status single-record correction                 *
000160*   Summary      : Callable entry point used to force a single person's       *
000170*                  EVACUATION_STATUS row to a given value outside the bulk    *
000180*                  refresh (EVATRAK2) -- e.g. a guard manually clears someone  *
000190*                  off the roll-call sheet who was mis-detected, or marks     *
000200*                  someone on site who walked in past a camera the entrance   *
000210*                  list does not yet cover.  Inserts a new row if none exists *
000220*                  for the (list, person) key; if a row already exists it     *
000230*                  ONLY the status flag is touched -- the camera-id snapshot  *
000240*                  already stored on the row is left exactly as it was.       *
000250*                                                                             *
000260*   TABLES  USED : EVACUATION_STATUS_REC       (Input-output)                 *
000270*                                                                             *
000280*******************************************************************************
000290*
000300 PROGRAM-ID.    EVATRAK5.
000310 AUTHOR.        C. M. REARDON.
000320 INSTALLATION.  FACILITIES SYSTEMS GROUP.
000330 DATE-WRITTEN.  25-FEB-98.
000340 DATE-COMPILED.
000350 SECURITY.      NON-CONFIDENTIAL.
000360*
000370******************************************************************
000380*  CHANGE LOG                                                    *
000390*  25-FEB-98 CMR  ORIGINAL PROGRAM PER REQ EV-0031 -- SPLIT OUT   *
000400*                 OF THE EVATRAK2 UPSERT PARAGRAPH SO THE        *
000410*                 GUARD-SHACK CONSOLE UTILITY AND THE MANUAL-    *
000420*                 OVERRIDE SCREEN CAN BOTH CALL ONE ROUTINE      *
000430*  02-JUN-98 JAB  CONFIRMED INSERT PATH LEAVES CAMERA SNAPSHOT   *
000440*                 ARRAYS AT ZERO RATHER THAN UNINITIALISED       *
000450*                 (RDB WAS SEEN TO REJECT NULLS ON EV-0031)      *
000460*  11-JAN-99 CMR  Y2K REVIEW -- REC_TMSTAMP IS BINARY EPOCH,     *
000470*                 NOT A 2-DIGIT YEAR, NO CHANGE REQUIRED         *
000480*  30-JUL-01 DPK  ADDED EVS_ENTRANCE_TIME / EVS_EXIT_TIME TO     *
000490*                 THE RECORD LAYOUT (EV-0077) -- THIS PROGRAM    *
000500*                 DOES NOT TOUCH THEM ON EITHER PATH             *
000510*  14-SEP-03 DPK  ADDED CORRECTION-LOG SYSOUT SO NIGHT OPERATOR  *
000520*                 CAN SEE WHO OVERRODE WHAT PER REQ EV-0104      *
000530*  19-APR-07 GLR  RESTART TOLERANCE -- IF THE UPDATE RACES A     *
000540*                 BULK REFRESH AND RDB REPORTS THE ROW WAS       *
000550*                 DELETED, RE-DRIVE THE INSERT PATH RATHER THAN  *
000560*                 ABENDING (EV-0151)                             *
000570*                                                                *
000580******************************************************************
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. VAX-8650.
000630 OBJECT-COMPUTER. VAX-8650.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS POS-DIGIT   IS "0" THRU "9"
000670     UPSI-0 IS EV5-RERUN-SWITCH.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT CORRECTION-LOG-FILE
000710            ASSIGN TO EVCORLOG
000720            ORGANIZATION IS SEQUENTIAL.
000730*
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  CORRECTION-LOG-FILE
000770     RECORDING MODE IS F
000780     LABEL RECORDS ARE STANDARD
000790     RECORD CONTAINS 80 CHARACTERS
000800     BLOCK CONTAINS 0 RECORDS
000810     DATA RECORD IS CORRECTION-LOG-REC.
000820 01  CORRECTION-LOG-REC.
000830     05  CLR-LIST-ID                         PIC 9(9).
000840     05  FILLER                              PIC X(1).
000850     05  CLR-LIST-ITEM-ID                    PIC 9(9).
000860     05  FILLER                              PIC X(1).
000870     05  CLR-ACTION                          PIC X(10).
000880     05  FILLER                              PIC X(1).
000890     05  CLR-NEW-STATUS                      PIC X(1).
000900     05  FILLER                              PIC X(48).
000910*
000920 WORKING-STORAGE SECTION.
000930     COPY EVSTATUS.
000940*
000950 77  TMP-FLAG                                PIC X.
000960 01  RETRY-FLAG                              PIC X VALUE "N".
000970     88  RETRY-AS-INSERT                     VALUE "Y".
000980 01  TRANSACTION-BEGUN-FLAG                  PIC X.
000990*
001000 01  SQLCA.
001010     03  SQLCAID                             PIC X(8) VALUE "SQLCA   ".
001020     03  SQLCABC                             PIC S9(9) COMP VALUE 128.
001030     03  SQLCODE                             PIC S9(9) COMP.
001040         88  SQL-SUCCESS                     VALUE 0.
001050         88  SQL-NOT-FOUND                   VALUE 100.
001060         88  SQL-DUPLICATE-IDX               VALUE -803.
001070         88  SQL-LOCKED-RECORD                VALUE -1003.
001080     03  SQLERRML                            PIC S9(4) COMP VALUE 0.
001090     03  SQLERRMC                            PIC X(70).
001100     03  SQLERRD                             PIC S9(9) COMP OCCURS 6.
001110     03  SQLWARN                             PIC X(8).
001120     03  SQLEXT                              PIC X(8).
001130*
001140 01  Rdb$MESSAGE-VECTOR EXTERNAL GLOBAL.
001150     03  Rdb$LU-NUM-ARGUMENTS                PIC S9(9) COMP.
001160     03  Rdb$LU-STATUS                       PIC S9(9) COMP.
001170     03  Rdb$ALU-ARGUMENTS OCCURS 18.
001180         05  Rdb$LU-ARGUMENTS                PIC S9(9) COMP.
001190*
001200 77  ERR-RET                                 PIC S9(9) COMP.
001210 77  ERR-SUB                                 PIC 9(9)  COMP.
001220 77  ERR-FLAGS                               PIC 9(9)  COMP.
001230 77  ERR-LENGTH                              PIC 9(9)  COMP.
001240 01  ERR-BUFFER                              PIC X(80).
001250 01  ERR-BUFFER-SPLIT REDEFINES ERR-BUFFER.
001260*    SYS$GETMSG PUTS THE FACILITY/SEVERITY ABBREVIATION IN THE
001270*    FIRST 8 BYTES OF THE FORMATTED TEXT (E.G. "%RDB-E-") --
001280*    SPLIT OFF SO 9910-ERROR CAN TEST FOR "-E-" WITHOUT
001290*    UNSTRINGING THE WHOLE LINE (EV-0119).
001300     05  ERR-BUFFER-SEVERITY-TAG                PIC X(8).
001310     05  ERR-BUFFER-TEXT                        PIC X(72).
001320*
001330 01  JPI-USERNAME                            PIC S9(9) COMP VALUE 514.
001340 01  CURRENT-USER-ID                         PIC X(8).
001350 01  CURRENT-DATE-BIN                        PIC S9(11)V9(7) COMP.
001360*
001370 01  UPSERT-COUNTERS.
001380     05  ROWS-INSERTED                       PIC S9(7) COMP VALUE ZERO.
001390     05  ROWS-UPDATED                        PIC S9(7) COMP VALUE ZERO.
001400     05  RETRY-COUNT                         PIC S9(4) COMP VALUE ZERO.
001410     05  RETRY-COUNT-MAX                     PIC S9(4) COMP VALUE 3.
001420*
001430 77  EXIT-STATUS                             PIC S9(9) COMP.
001440*
001450 01  CORRECTION-LOG-VIEW REDEFINES UPSERT-COUNTERS.
001460     05  FILLER                              PIC X(4).
001470     05  FILLER                              PIC X(4).
001480     05  FILLER                              PIC X(4).
001490     05  FILLER                              PIC X(4).
001500*
001510 LINKAGE SECTION.
001520 01  LK-LIST-ID                              PIC 9(9).
001530 01  LK-LIST-ITEM-ID                         PIC 9(9).
001540 01  LK-STATUS-FLAG                          PIC X(1).
001550*
001560 PROCEDURE DIVISION USING LK-LIST-ID
001570                          LK-LIST-ITEM-ID
001580                          LK-STATUS-FLAG
001590                    GIVING EXIT-STATUS.
001600 MAIN-PARA.
001610     PERFORM 1000-INITIALISATION.
001620
001630     PERFORM 5000-UPSERT-STATUS THRU 5000-EXIT.
001640
001650     GO TO 9900-EXIT.
001660*
001670 1000-INITIALISATION.
001680     MOVE ZERO    TO SQLCODE.
001690     MOVE ZERO    TO EXIT-STATUS.
001700     MOVE "N"     TO TRANSACTION-BEGUN-FLAG.
001710     MOVE ZERO    TO ROWS-INSERTED ROWS-UPDATED RETRY-COUNT.
001720     OPEN OUTPUT CORRECTION-LOG-FILE.
001730 1000-EXIT.
001740     EXIT.
001750*
001760 5000-UPSERT-STATUS.
001770     MOVE "N" TO RETRY-FLAG.
001780     PERFORM 7100-START-TRAN-RW.
001790
001800     MOVE LK-LIST-ID      TO EVS_LIST_ID.
001810     MOVE LK-LIST-ITEM-ID TO EVS_LIST_ITEM_ID.
001820
001830     PERFORM 7500-SELECT-STATUS.
001840
001850     IF TMP-FLAG = "Y"
001860         PERFORM 6000-APPLY-UPDATE THRU 6000-EXIT
001870     ELSE
001880         PERFORM 6500-APPLY-INSERT THRU 6500-EXIT
001890     END-IF.
001900
001910     PERFORM 7800-CMT-TRAN.
001920     PERFORM 8900-WRITE-LOG-LINE.
001930 5000-EXIT.
001940     EXIT.
001950*
001960 6000-APPLY-UPDATE.
001970*    ONLY THE STATUS FLAG AND THE AUDIT STAMP MOVE HERE --
001980*    EVS_ENTER_STREAM_IDS / EVS_EXIT_STREAM_IDS STAY AS THEY
001990*    WERE READ, PER REQ EV-0031, SO THE NEXT BULK REFRESH STILL
002000*    SEES WHICH CAMERAS THIS ROW WAS LAST COMPUTED AGAINST.
002010     MOVE LK-STATUS-FLAG  TO EVS_STATUS.
002020
002030     PERFORM 8600-GET-TIME.
002040     MOVE CURRENT-DATE-BIN TO REC_TMSTAMP.
002050     PERFORM 8700-GET-USER.
002060     MOVE CURRENT-USER-ID  TO REC_USER.
002070
002080     CALL "EV_UR_STATUS" USING SQLCA EVACUATION_STATUS_REC.
002090
002100     EVALUATE TRUE
002110         WHEN SQL-SUCCESS
002120             ADD 1 TO ROWS-UPDATED
002130             MOVE "UPDATED   " TO CLR-ACTION
002140         WHEN SQL-NOT-FOUND
002150*            ROW WAS DELETED BY THE BULK REFRESH BETWEEN OUR
002160*            SELECT AND OUR UPDATE -- FALL BACK TO AN INSERT
002170*            RATHER THAN LOSING THE MANUAL OVERRIDE (EV-0151).
002180             MOVE "Y" TO RETRY-FLAG
002190             PERFORM 6500-APPLY-INSERT THRU 6500-EXIT
002200         WHEN OTHER
002210             DISPLAY "ERROR OF EV_UR_STATUS CODE=" SQLCODE
002220                 WITH CONVERSION
002230             MOVE 100 TO EXIT-STATUS
002240             GO TO 9900-EXIT
002250     END-EVALUATE.
002260 6000-EXIT.
002270     EXIT.
002280*
002290 6500-APPLY-INSERT.
002300     MOVE LK-STATUS-FLAG  TO EVS_STATUS.
002310     MOVE ZERO            TO EVS_ENTER_STREAM_COUNT
002320                             EVS_EXIT_STREAM_COUNT
002330                             EVS_ENTRANCE_TIME
002340                             EVS_EXIT_TIME.
002350     MOVE ZERO            TO EVS_ENTER_STREAM_IDS (1)
002360                             EVS_EXIT_STREAM_IDS (1).
002370
002380     PERFORM 8600-GET-TIME.
002390     MOVE CURRENT-DATE-BIN TO REC_TMSTAMP.
002400     PERFORM 8700-GET-USER.
002410     MOVE CURRENT-USER-ID  TO REC_USER.
002420
002430     CALL "EV_IR_STATUS" USING SQLCA EVACUATION_STATUS_REC.
002440
002450     EVALUATE TRUE
002460         WHEN SQL-SUCCESS
002470             ADD 1 TO ROWS-INSERTED
002480             IF RETRY-AS-INSERT
002490                 MOVE "RETRY-INS " TO CLR-ACTION
002500             ELSE
002510                 MOVE "INSERTED  " TO CLR-ACTION
002520             END-IF
002530         WHEN SQL-DUPLICATE-IDX
002540*            SOMEONE ELSE INSERTED THE SAME KEY BETWEEN OUR
002550*            SELECT AND OUR INSERT -- RE-DRIVE AS AN UPDATE,
002560*            BUT ONLY ONCE, PER REQ EV-0151.
002570             IF RETRY-COUNT < RETRY-COUNT-MAX
002580                 ADD 1 TO RETRY-COUNT
002590                 PERFORM 7500-SELECT-STATUS
002600                 PERFORM 6000-APPLY-UPDATE THRU 6000-EXIT
002610             ELSE
002620                 MOVE 100 TO EXIT-STATUS
002630                 GO TO 9900-EXIT
002640             END-IF
002650         WHEN OTHER
002660             DISPLAY "ERROR OF EV_IR_STATUS CODE=" SQLCODE
002670                 WITH CONVERSION
002680             MOVE 100 TO EXIT-STATUS
002690             GO TO 9900-EXIT
002700     END-EVALUATE.
002710 6500-EXIT.
002720     EXIT.
002730*
002740 7100-START-TRAN-RW.
002750     CALL "EV_ST_RW_STATUS" USING SQLCA.
002760
002770     EVALUATE TRUE
002780         WHEN SQL-SUCCESS
002790             MOVE "Y" TO TRANSACTION-BEGUN-FLAG
002800         WHEN SQL-LOCKED-RECORD
002810             DISPLAY "STATUS ROW LOCKED, RETRYING ONCE"
002820             CALL "EV_ST_RW_STATUS" USING SQLCA
002830             MOVE "Y" TO TRANSACTION-BEGUN-FLAG
002840         WHEN OTHER
002850             DISPLAY "ST-RW NG CODE=" SQLCODE WITH CONVERSION
002860             MOVE 100 TO EXIT-STATUS
002870             GO TO 9900-EXIT
002880     END-EVALUATE.
002890*
002900 7500-SELECT-STATUS.
002910     CALL "EV_SS_STATUS" USING SQLCA EVACUATION_STATUS_REC.
002920
002930     EVALUATE TRUE
002940         WHEN SQL-SUCCESS
002950             MOVE "Y" TO TMP-FLAG
002960         WHEN SQL-NOT-FOUND
002970             MOVE "N" TO TMP-FLAG
002980         WHEN OTHER
002990             DISPLAY "ERROR OF EV_SS_STATUS CODE=" SQLCODE
003000                 WITH CONVERSION
003010             MOVE 100 TO EXIT-STATUS
003020             GO TO 9900-EXIT
003030     END-EVALUATE.
003040*
003050 7800-CMT-TRAN.
003060     CALL "EV_CMT_TRN" USING SQLCA.
003070
003080     MOVE "N" TO TRANSACTION-BEGUN-FLAG.
003090     EVALUATE TRUE
003100         WHEN SQL-SUCCESS
003110             CONTINUE
003120         WHEN OTHER
003130             DISPLAY "CMT-TRN NG CODE=" SQLCODE WITH CONVERSION
003140             GO TO 9900-EXIT
003150     END-EVALUATE.
003160*
003170 7900-RLB-TRAN.
003180     CALL "EV_RLB_TRN" USING SQLCA.
003190
003200     MOVE "N" TO TRANSACTION-BEGUN-FLAG.
003210     EVALUATE TRUE
003220         WHEN SQL-SUCCESS
003230             CONTINUE
003240         WHEN OTHER
003250             DISPLAY "RLB-TRN NG CODE=" SQLCODE WITH CONVERSION
003260             GO TO 9900-EXIT
003270     END-EVALUATE.
003280*
003290 8600-GET-TIME.
003300     CALL "SYS$GETTIM" USING BY REFERENCE CURRENT-DATE-BIN.
003310*
003320 8700-GET-USER.
003330     CALL "LIB$GETJPI" USING BY REFERENCE JPI-USERNAME
003340                             OMITTED
003350                             OMITTED
003360                             OMITTED
003370                             BY DESCRIPTOR CURRENT-USER-ID.
003380*
003390 8900-WRITE-LOG-LINE.
003400     MOVE EVS_LIST_ID      TO CLR-LIST-ID.
003410     MOVE EVS_LIST_ITEM_ID TO CLR-LIST-ITEM-ID.
003420     MOVE EVS_STATUS       TO CLR-NEW-STATUS.
003430     WRITE CORRECTION-LOG-REC.
003440*
003450 9900-EXIT.
003460     IF NOT SQL-SUCCESS
003470         MOVE 15 TO ERR-FLAGS
003480         PERFORM 9910-ERROR VARYING ERR-SUB FROM 1 BY 1
003490                 UNTIL ERR-SUB > Rdb$LU-NUM-ARGUMENTS
003500     END-IF.
003510
003520     IF TRANSACTION-BEGUN-FLAG = "Y"
003530         PERFORM 7900-RLB-TRAN.
003540
003550     CLOSE CORRECTION-LOG-FILE.
003560     EXIT PROGRAM.
003570*
003580 9910-ERROR.
003590     CALL "SYS$GETMSG" USING
003600             BY VALUE     Rdb$LU-ARGUMENTS (ERR-SUB)
003610             BY REFERENCE ERR-LENGTH
003620             BY DESCRIPTOR ERR-BUFFER
003630             BY VALUE     ERR-FLAGS
003640             OMITTED
003650         GIVING ERR-RET.
003660
003670     DISPLAY "EV5: " ERR-BUFFER-SEVERITY-TAG ERR-BUFFER-TEXT.
003680*
003690* **************** END OF SOURCE EVATRAK5 ****************
