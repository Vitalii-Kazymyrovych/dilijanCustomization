000100 IDENTIFICATION DIVISION.
000110*
000120*******************************************************************************
000130*                                                                             *
000140*   Program ID   : EVATRAK3                                                   *
000150*   Program Name : Evacuation roll-call report, on demand                     *
000160*   Summary      : Run when the guard shack requests a roll-call export for   *
000170*                  one or more face lists.  Refreshes EVACUATION_STATUS_REC   *
000180*                  synchronously first (so the export reflects the latest     *
000190*                  detections), then for each requested list id, ascending,   *
000200*                  looks up its name, pulls the on-site item ids, reads the   *
000210*                  full roster, keeps only the on-site people, sorts them by  *
000220*                  name, and hands one sheet's worth of rows to the report    *
000230*                  formatter.  A requested id that no longer names a list is  *
000240*                  quietly skipped -- no sheet is produced for it.            *
000250*                                                                             *
000260*   TABLES  USED : FACE_LIST_REC             (Input)                          *
000270*                  LIST_ITEM_REC              (Input)                         *
000280*                  EVACUATION_STATUS_REC      (Input)                         *
000290*                                                                             *
000300*******************************************************************************
000310*
000320 PROGRAM-ID.    EVATRAK3.
000330 AUTHOR.        C. M. REARDON.
000340 INSTALLATION.  FACILITIES SYSTEMS GROUP.
000350 DATE-WRITTEN.  25-FEB-98.
000360 DATE-COMPILED.
000370 SECURITY.      NON-CONFIDENTIAL.
000380*
000390******************************************************************
000400*  CHANGE LOG                                                    *
000410*  25-FEB-98 CMR  ORIGINAL PROGRAM PER REQ EV-0031 -- EVACUATION  *
000420*                 ROLL-CALL EXPORT FOR THE GUARD SHACK            *
000430*  02-JUN-98 JAB  A LIST ID THAT NO LONGER EXISTS NOW SKIPS       *
000440*                 SILENTLY INSTEAD OF ABENDING THE WHOLE EXPORT   *
000450*                 (EV-0052) -- SECURITY RAN A STALE LIST NUMBER   *
000460*                 FROM LAST YEAR'S BADGE AND LOST THE WHOLE RUN   *
000470*  11-JAN-99 CMR  Y2K -- NO DATE ARITHMETIC IN THIS PROGRAM, N/C  *
000480*  30-JUL-01 DPK  REQUEST LIST WIDENED FROM 20 TO 50 IDS PER      *
000490*                 CARD PER EV-0077 -- SECURITY WANTED TO RUN THE  *
000500*                 WHOLE CAMPUS IN ONE PASS AFTER A DRILL          *
000510*  14-SEP-03 DPK  ROSTER SORT NOW TRIMS AND LOWER-CASES BEFORE    *
000520*                 COMPARE -- "Smith" AND " smith " WERE SORTING   *
000530*                 AS DIFFERENT PEOPLE (EV-0104)                   *
000540*  19-APR-07 GLR  SKIP-IF-REFRESH-FAILS REMOVED -- THE ROSTER NOW *
000550*                 EXPORTS WITH LAST-KNOWN STATUS AND A WARNING    *
000560*                 INSTEAD OF REFUSING THE WHOLE REQUEST (EV-0151) *
000570*                                                                *
000580******************************************************************
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. VAX-8650.
000630 OBJECT-COMPUTER. VAX-8650.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS POS-DIGIT     IS "0" THRU "9"
000670     UPSI-0 IS EV3-RERUN-SWITCH.
000680 INPUT-OUTPUT SECTION.
000690 FILE-CONTROL.
000700     SELECT PARM-CARD-FILE
000710            ASSIGN TO EV3PARM
000720            ORGANIZATION IS SEQUENTIAL
000730            FILE STATUS IS WS-PARM-FILE-STATUS.
000740     SELECT RUN-LOG-FILE
000750            ASSIGN TO EV3LOG
000760            ORGANIZATION IS SEQUENTIAL.
000770*
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  PARM-CARD-FILE
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 480 CHARACTERS
000840     DATA RECORD IS PARM-CARD-REC.
000850 01  PARM-CARD-REC.
000860     05  PARM-REQ-LIST-COUNT                 PIC 9(3).
000870     05  PARM-REQ-LIST-ID OCCURS 50 TIMES    PIC 9(9).
000880     05  FILLER                              PIC X(27).
000890*
000900 FD  RUN-LOG-FILE
000910     RECORDING MODE IS F
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 80 CHARACTERS
000940     DATA RECORD IS RUN-LOG-REC.
000950 01  RUN-LOG-REC.
000960     05  RLR-DATE-STAMP                      PIC 9(8).
000970     05  FILLER                              PIC X(1).
000980     05  RLR-TEXT                            PIC X(71).
000990*
001000 WORKING-STORAGE SECTION.
001010     COPY EVFACLST.
001020     COPY EVLSITEM.
001030     COPY EVSTATUS.
001040     COPY EVEVCROW.
001050*
001060 77  TMP-FLAG                                PIC X.
001070 01  WS-PARM-FILE-STATUS                     PIC X(2).
001080     88  WS-PARM-FILE-OK                      VALUE "00".
001090*
001100 01  WS-TODAY-YYMMDD                         PIC 9(6).
001110 01  WS-TODAY-SPLIT REDEFINES WS-TODAY-YYMMDD.
001120     05  WS-TODAY-YY                         PIC 9(2).
001130     05  WS-TODAY-MM                         PIC 9(2).
001140     05  WS-TODAY-DD                         PIC 9(2).
001150 01  WS-TODAY-CCYYMMDD                       PIC 9(8).
001160 01  WS-TODAY-CC-SPLIT REDEFINES WS-TODAY-CCYYMMDD.
001170     05  WS-TODAY-CC                         PIC 9(2).
001180     05  FILLER                              PIC 9(6).
001190*
001200 77  SUB1                                    PIC S9(4) COMP.
001210 77  SUB2                                    PIC S9(4) COMP.
001220 77  SUB3                                    PIC S9(4) COMP.
001230 01  SUB1-MAX-FACE-LISTS                     PIC S9(4) COMP VALUE 100.
001240 01  SUB1-MAX-LIST-ITEMS                     PIC S9(4) COMP VALUE 1000.
001250 01  SUB1-MAX-ONSITE                         PIC S9(4) COMP VALUE 1000.
001260*
001270 01  REQ-LIST-COUNT                          PIC S9(4) COMP VALUE ZERO.
001280 01  WS-REQ-LIST-TAB.
001290     05  WS-REQ-LIST-ID OCCURS 50 TIMES      PIC 9(9).
001300 01  WS-SWAP-ID                              PIC 9(9).
001310 01  TOTAL-FOUND-COUNT                       PIC S9(4) COMP VALUE ZERO.
001320 01  SHEETS-WRITTEN-COUNT                    PIC S9(4) COMP VALUE ZERO.
001330*
001340 01  ALL-LIST-COUNT                          PIC S9(4) COMP VALUE ZERO.
001350 01  WS-ALL-LIST-TAB.
001360     05  WS-ALL-ENTRY OCCURS 100 TIMES.
001370         10  WS-ALL-ID                       PIC 9(9).
001380         10  WS-ALL-NAME                     PIC X(100).
001390 01  CUR-LIST-MATCH-INDEX                    PIC S9(4) COMP.
001400 01  CUR-LIST-NAME                           PIC X(100).
001410 01  LIST-NOT-FOUND-FLAG                     PIC X.
001420     88  LIST-WAS-NOT-FOUND                   VALUE "Y".
001430*
001440 01  ONSITE-COUNT                            PIC S9(4) COMP.
001450 01  WS-ONSITE-TAB.
001460     05  WS-ONSITE-ITEM-ID OCCURS 1000 TIMES PIC 9(9).
001470 01  ONSITE-MATCH-FLAG                       PIC X.
001480     88  ONSITE-MATCH-FOUND                   VALUE "Y".
001490*
001500 01  ROSTER-COUNT                            PIC S9(4) COMP.
001510 01  WS-ROSTER-TAB.
001520     05  WS-ROSTER-ENTRY OCCURS 1000 TIMES.
001530         10  RST-NAME                        PIC X(100).
001540         10  RST-COMMENT                     PIC X(200).
001550         10  RST-IMAGE-PATH                  PIC X(200).
001560         10  RST-SORT-KEY                    PIC X(40).
001570*
001580 01  WS-CMP-NAME                             PIC X(100).
001590 01  WS-CMP-KEY-A                            PIC X(40).
001600 01  WS-CMP-KEY-B                            PIC X(40).
001610 01  WS-EDIT-FIRST-NONBLANK                  PIC S9(4) COMP.
001620*
001630 01  WS-ROW-SWAP.
001640     05  WS-ROW-SWAP-NAME                    PIC X(100).
001650     05  WS-ROW-SWAP-COMMENT                 PIC X(200).
001660     05  WS-ROW-SWAP-IMAGE                   PIC X(200).
001670     05  WS-ROW-SWAP-KEY                     PIC X(40).
001680*
001690 77  WS-CALL-RETURN-CODE                     PIC S9(9) COMP.
001700 01  WS-ID-EDIT                              PIC Z(8)9.
001710*
001720 01  SQLCA.
001730     03  SQLCAID                             PIC X(8) VALUE "SQLCA   ".
001740     03  SQLCABC                             PIC S9(9) COMP VALUE 128.
001750     03  SQLCODE                             PIC S9(9) COMP.
001760         88  SQL-SUCCESS                     VALUE 0.
001770         88  SQL-NOT-FOUND                   VALUE 100.
001780     03  SQLERRML                            PIC S9(4) COMP VALUE 0.
001790     03  SQLERRMC                            PIC X(70).
001800     03  SQLERRD                             PIC S9(9) COMP OCCURS 6.
001810     03  SQLWARN                             PIC X(8).
001820     03  SQLEXT                              PIC X(8).
001830*
001840 PROCEDURE DIVISION.
001850 MAIN-PARA.
001860     PERFORM 1000-INITIALISATION.
001870
001880     CALL "EVATRAK2" GIVING WS-CALL-RETURN-CODE.
001890     IF WS-CALL-RETURN-CODE NOT = ZERO
001900         DISPLAY "EV3: STATUS REFRESH RETURNED "
001910             WS-CALL-RETURN-CODE ", EXPORTING WITH LAST-KNOWN "
001920             "STATUS" WITH CONVERSION
001930     END-IF.
001940
001950     IF REQ-LIST-COUNT = ZERO
001960         DISPLAY "EV3: NO LISTS REQUESTED, NO-OP"
001970         GO TO 9000-TERMINATION
001980     END-IF.
001990
002000     PERFORM 1200-SORT-REQUEST THRU 1200-EXIT.
002010
002020     PERFORM 2000-READ-ALL-FACE-LISTS THRU 2000-EXIT.
002030
002040     PERFORM 2050-COUNT-FOUND THRU 2050-EXIT
002050         VARYING SUB1 FROM 1 BY 1
002060         UNTIL SUB1 > REQ-LIST-COUNT.
002070
002080     PERFORM 2100-PROCESS-ONE-REQUEST THRU 2100-EXIT
002090         VARYING SUB1 FROM 1 BY 1
002100         UNTIL SUB1 > REQ-LIST-COUNT.
002110
002120     PERFORM 9000-TERMINATION.
002130
002140     STOP RUN.
002150*
002160 1000-INITIALISATION.
002170     MOVE ZERO TO SQLCODE.
002180     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002190     IF WS-TODAY-YY < 50
002200         MOVE 20 TO WS-TODAY-CC
002210     ELSE
002220         MOVE 19 TO WS-TODAY-CC
002230     END-IF.
002240     MOVE WS-TODAY-YY TO WS-TODAY-CCYYMMDD (3:2).
002250     MOVE WS-TODAY-MM TO WS-TODAY-CCYYMMDD (5:2).
002260     MOVE WS-TODAY-DD TO WS-TODAY-CCYYMMDD (7:2).
002270
002280     OPEN OUTPUT RUN-LOG-FILE.
002290
002300     MOVE ZERO TO REQ-LIST-COUNT.
002310     OPEN INPUT PARM-CARD-FILE.
002320     IF WS-PARM-FILE-OK
002330         READ PARM-CARD-FILE
002340             AT END
002350                 DISPLAY "EV3: PARM CARD EMPTY, NO LISTS REQUESTED"
002360         END-READ
002370         IF WS-PARM-FILE-OK
002380             MOVE PARM-REQ-LIST-COUNT TO REQ-LIST-COUNT
002390             IF REQ-LIST-COUNT > 50
002400                 DISPLAY "EV3: REQUEST TRUNCATED TO 50 LISTS"
002410                 MOVE 50 TO REQ-LIST-COUNT
002420             END-IF
002430             PERFORM 1050-COPY-REQ-ID THRU 1050-EXIT
002440                 VARYING SUB1 FROM 1 BY 1
002450                 UNTIL SUB1 > REQ-LIST-COUNT
002460         END-IF
002470         CLOSE PARM-CARD-FILE
002480     ELSE
002490         DISPLAY "EV3: NO PARM CARD PRESENT, NO LISTS REQUESTED"
002500     END-IF.
002510*
002520 1050-COPY-REQ-ID.
002530     MOVE PARM-REQ-LIST-ID (SUB1) TO WS-REQ-LIST-ID (SUB1).
002540 1050-EXIT.
002550     EXIT.
002560*
002570 1200-SORT-REQUEST.
002580*    BUBBLE SORT, REQUEST LISTS NEVER EXCEED 50 ENTRIES SO A
002590*    LINEAR SORT COSTS NOTHING WORTH OPTIMISING.
002600     PERFORM 1210-SORT-ONE-PASS THRU 1210-EXIT
002610         VARYING SUB1 FROM 1 BY 1
002620         UNTIL SUB1 > REQ-LIST-COUNT.
002630 1200-EXIT.
002640     EXIT.
002650*
002660 1210-SORT-ONE-PASS.
002670     PERFORM 1220-SORT-COMPARE-SWAP THRU 1220-EXIT
002680         VARYING SUB2 FROM 1 BY 1
002690         UNTIL SUB2 > REQ-LIST-COUNT - SUB1.
002700 1210-EXIT.
002710     EXIT.
002720*
002730 1220-SORT-COMPARE-SWAP.
002740     IF WS-REQ-LIST-ID (SUB2) > WS-REQ-LIST-ID (SUB2 + 1)
002750         MOVE WS-REQ-LIST-ID (SUB2)     TO WS-SWAP-ID
002760         MOVE WS-REQ-LIST-ID (SUB2 + 1) TO WS-REQ-LIST-ID (SUB2)
002770         MOVE WS-SWAP-ID                TO WS-REQ-LIST-ID (SUB2 + 1)
002780     END-IF.
002790 1220-EXIT.
002800     EXIT.
002810*
002820 2000-READ-ALL-FACE-LISTS.
002830     MOVE ZERO TO ALL-LIST-COUNT.
002840     CALL "EV_OC_FACE_LISTS" USING SQLCA.
002850
002860     IF NOT SQL-SUCCESS
002870         DISPLAY "EV3: OC FACE_LISTS NG CODE=" SQLCODE
002880             WITH CONVERSION
002890         GO TO 2000-EXIT
002900     END-IF.
002910
002920     PERFORM 2020-FETCH-ONE-LIST THRU 2020-EXIT
002930         VARYING SUB1 FROM 1 BY 1
002940         UNTIL SUB1 > SUB1-MAX-FACE-LISTS
002950            OR NOT SQL-SUCCESS.
002960
002970     CALL "EV_CC_FACE_LISTS" USING SQLCA.
002980 2000-EXIT.
002990     EXIT.
003000*
003010 2020-FETCH-ONE-LIST.
003020     CALL "EV_FC_FACE_LISTS" USING SQLCA FACE_LIST_REC.
003030
003040     EVALUATE TRUE
003050         WHEN SQL-SUCCESS
003060             ADD 1 TO ALL-LIST-COUNT
003070             MOVE LIST_ID   TO WS-ALL-ID (ALL-LIST-COUNT)
003080             MOVE LIST_NAME TO WS-ALL-NAME (ALL-LIST-COUNT)
003090         WHEN SQL-NOT-FOUND
003100             CONTINUE
003110         WHEN OTHER
003120             DISPLAY "EV3: FC FACE_LISTS NG CODE=" SQLCODE
003130                 WITH CONVERSION
003140     END-EVALUATE.
003150 2020-EXIT.
003160     EXIT.
003170*
003180 2050-COUNT-FOUND.
003190     MOVE ZERO TO CUR-LIST-MATCH-INDEX.
003200     PERFORM 2060-SCAN-ALL-LIST THRU 2060-EXIT
003210         VARYING SUB2 FROM 1 BY 1
003220         UNTIL SUB2 > ALL-LIST-COUNT.
003230     IF CUR-LIST-MATCH-INDEX NOT = ZERO
003240         ADD 1 TO TOTAL-FOUND-COUNT
003250     END-IF.
003260 2050-EXIT.
003270     EXIT.
003280*
003290 2060-SCAN-ALL-LIST.
003300     IF WS-ALL-ID (SUB2) = WS-REQ-LIST-ID (SUB1)
003310         MOVE SUB2 TO CUR-LIST-MATCH-INDEX
003320     END-IF.
003330 2060-EXIT.
003340     EXIT.
003350*
003360 2100-PROCESS-ONE-REQUEST.
003370     MOVE "N" TO LIST-NOT-FOUND-FLAG.
003380     MOVE ZERO TO CUR-LIST-MATCH-INDEX.
003390     PERFORM 2060-SCAN-ALL-LIST THRU 2060-EXIT
003400         VARYING SUB2 FROM 1 BY 1
003410         UNTIL SUB2 > ALL-LIST-COUNT.
003420
003430     IF CUR-LIST-MATCH-INDEX = ZERO
003440         DISPLAY "EV3: LIST " WS-REQ-LIST-ID (SUB1)
003450             " NOT FOUND, SKIPPED" WITH CONVERSION
003460         GO TO 2100-EXIT
003470     END-IF.
003480
003490     MOVE WS-ALL-NAME (CUR-LIST-MATCH-INDEX) TO CUR-LIST-NAME.
003500
003510     PERFORM 2200-READ-ONSITE-SET THRU 2200-EXIT.
003520     PERFORM 2300-READ-LIST-ITEMS THRU 2300-EXIT.
003530
003540     IF ROSTER-COUNT > 0
003550         PERFORM 2400-SORT-ROSTER THRU 2400-EXIT
003560     END-IF.
003570
003580     ADD 1 TO SHEETS-WRITTEN-COUNT.
003590     PERFORM 2500-WRITE-SHEET THRU 2500-EXIT.
003600 2100-EXIT.
003610     EXIT.
003620*
003630 2200-READ-ONSITE-SET.
003640     MOVE ZERO TO ONSITE-COUNT.
003650     CALL "EV_OC_STATUS_BY_LIST" USING SQLCA WS-REQ-LIST-ID (SUB1).
003660
003670     IF NOT SQL-SUCCESS
003680         GO TO 2200-EXIT
003690     END-IF.
003700
003710     PERFORM 2250-FETCH-ONE-STATUS THRU 2250-EXIT
003720         VARYING SUB2 FROM 1 BY 1
003730         UNTIL SUB2 > SUB1-MAX-ONSITE
003740            OR NOT SQL-SUCCESS.
003750
003760     CALL "EV_CC_STATUS" USING SQLCA.
003770 2200-EXIT.
003780     EXIT.
003790*
003800 2250-FETCH-ONE-STATUS.
003810     CALL "EV_FC_STATUS" USING SQLCA EVACUATION_STATUS_REC.
003820
003830     EVALUATE TRUE
003840         WHEN SQL-SUCCESS
003850             IF ON_SITE
003860                 ADD 1 TO ONSITE-COUNT
003870                 MOVE EVS_LIST_ITEM_ID TO WS-ONSITE-ITEM-ID (ONSITE-COUNT)
003880             END-IF
003890         WHEN SQL-NOT-FOUND
003900             CONTINUE
003910         WHEN OTHER
003920             DISPLAY "EV3: FC STATUS NG CODE=" SQLCODE
003930                 WITH CONVERSION
003940     END-EVALUATE.
003950 2250-EXIT.
003960     EXIT.
003970*
003980 2300-READ-LIST-ITEMS.
003990     MOVE ZERO TO ROSTER-COUNT.
004000     CALL "EV_OC_LIST_ITEMS" USING SQLCA WS-REQ-LIST-ID (SUB1).
004010
004020     IF NOT SQL-SUCCESS
004030         GO TO 2300-EXIT
004040     END-IF.
004050
004060     PERFORM 2320-FETCH-ONE-ITEM THRU 2320-EXIT
004070         VARYING SUB2 FROM 1 BY 1
004080         UNTIL SUB2 > SUB1-MAX-LIST-ITEMS
004090            OR NOT SQL-SUCCESS.
004100
004110     CALL "EV_CC_LIST_ITEMS" USING SQLCA.
004120 2300-EXIT.
004130     EXIT.
004140*
004150 2320-FETCH-ONE-ITEM.
004160     CALL "EV_FC_LIST_ITEMS" USING SQLCA LIST_ITEM_REC.
004170
004180     EVALUATE TRUE
004190         WHEN SQL-SUCCESS
004200             PERFORM 2340-CHECK-ONSITE THRU 2340-EXIT
004210         WHEN SQL-NOT-FOUND
004220             CONTINUE
004230         WHEN OTHER
004240             DISPLAY "EV3: FC LIST_ITEMS NG CODE=" SQLCODE
004250                 WITH CONVERSION
004260     END-EVALUATE.
004270 2320-EXIT.
004280     EXIT.
004290*
004300 2340-CHECK-ONSITE.
004310     MOVE "N" TO ONSITE-MATCH-FLAG.
004320     PERFORM 2345-SCAN-ONSITE-ITEM THRU 2345-EXIT
004330         VARYING SUB3 FROM 1 BY 1
004340         UNTIL SUB3 > ONSITE-COUNT.
004350
004360     IF NOT ONSITE-MATCH-FOUND
004370         GO TO 2340-EXIT
004380     END-IF.
004390
004400     IF ROSTER-COUNT >= 1000
004410         DISPLAY "EV3: ROSTER TABLE FULL FOR LIST "
004420             WS-REQ-LIST-ID (SUB1) ", SOME PEOPLE SKIPPED"
004430         GO TO 2340-EXIT
004440     END-IF.
004450
004460     ADD 1 TO ROSTER-COUNT.
004470     MOVE ITEM_NAME       TO RST-NAME (ROSTER-COUNT).
004480     MOVE ITEM_COMMENT    TO RST-COMMENT (ROSTER-COUNT).
004490     MOVE ITEM_IMAGE_PATH TO RST-IMAGE-PATH (ROSTER-COUNT).
004500
004510*    SORT KEY : LOWER-CASED, LEFT-TRIMMED FIRST 40 CHARACTERS OF
004520*    THE NAME.  BLANK NAMES COMPARE LOW AND SORT FIRST NATURALLY
004530*    SINCE SPACE IS THE LOW VALUE IN A STRAIGHT ALPHANUMERIC
004540*    COMPARE.  SEE CHANGE LOG 14-SEP-03 (EV-0104).
004550     MOVE ITEM_NAME TO WS-CMP-NAME.
004560     INSPECT WS-CMP-NAME
004570         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004580                 TO "abcdefghijklmnopqrstuvwxyz".
004590     MOVE SPACES TO RST-SORT-KEY (ROSTER-COUNT).
004600     MOVE 1 TO WS-EDIT-FIRST-NONBLANK.
004610     PERFORM 2348-FIND-FIRST-NONBLANK THRU 2348-EXIT
004620         VARYING WS-EDIT-FIRST-NONBLANK FROM 1 BY 1
004630         UNTIL WS-EDIT-FIRST-NONBLANK > 100
004640            OR WS-CMP-NAME (WS-EDIT-FIRST-NONBLANK:1) NOT = SPACE.
004650     IF WS-EDIT-FIRST-NONBLANK <= 100
004660         MOVE WS-CMP-NAME (WS-EDIT-FIRST-NONBLANK:) TO
004670             RST-SORT-KEY (ROSTER-COUNT)
004680     END-IF.
004690 2340-EXIT.
004700     EXIT.
004710*
004720 2345-SCAN-ONSITE-ITEM.
004730     IF WS-ONSITE-ITEM-ID (SUB3) = ITEM_ID
004740         MOVE "Y" TO ONSITE-MATCH-FLAG
004750     END-IF.
004760 2345-EXIT.
004770     EXIT.
004780*
004790 2348-FIND-FIRST-NONBLANK.
004800     CONTINUE.
004810 2348-EXIT.
004820     EXIT.
004830*
004840 2400-SORT-ROSTER.
004850*    BUBBLE SORT ON THE TRIMMED/LOWER-CASED KEY -- ROSTER PAGES
004860*    NEVER EXCEED 1000 ENTRIES, SAME REASONING AS 1200-SORT-REQUEST.
004870     PERFORM 2410-SORT-ONE-PASS THRU 2410-EXIT
004880         VARYING SUB1 FROM 1 BY 1
004890         UNTIL SUB1 > ROSTER-COUNT.
004900 2400-EXIT.
004910     EXIT.
004920*
004930 2410-SORT-ONE-PASS.
004940     PERFORM 2420-SORT-COMPARE-SWAP THRU 2420-EXIT
004950         VARYING SUB2 FROM 1 BY 1
004960         UNTIL SUB2 > ROSTER-COUNT - SUB1.
004970 2410-EXIT.
004980     EXIT.
004990*
005000 2420-SORT-COMPARE-SWAP.
005010     MOVE RST-SORT-KEY (SUB2)     TO WS-CMP-KEY-A.
005020     MOVE RST-SORT-KEY (SUB2 + 1) TO WS-CMP-KEY-B.
005030     IF WS-CMP-KEY-A > WS-CMP-KEY-B
005040         MOVE WS-ROSTER-ENTRY (SUB2)     TO WS-ROW-SWAP
005050         MOVE WS-ROSTER-ENTRY (SUB2 + 1) TO WS-ROSTER-ENTRY (SUB2)
005060         MOVE WS-ROW-SWAP                TO WS-ROSTER-ENTRY (SUB2 + 1)
005070     END-IF.
005080 2420-EXIT.
005090     EXIT.
005100*
005110 2500-WRITE-SHEET.
005120     IF SHEETS-WRITTEN-COUNT >= TOTAL-FOUND-COUNT
005130         MOVE "Y" TO TMP-FLAG
005140     ELSE
005150         MOVE "N" TO TMP-FLAG
005160     END-IF.
005170
005180     CALL "EVATRAK4-ROSTER" USING WS-REQ-LIST-ID (SUB1)
005190                                  CUR-LIST-NAME
005200                                  ROSTER-COUNT
005210                                  WS-ROSTER-TAB
005220                                  TMP-FLAG
005230                           GIVING WS-CALL-RETURN-CODE.
005240     IF WS-CALL-RETURN-CODE NOT = ZERO
005250         DISPLAY "EV3: EVATRAK4-ROSTER RETURNED "
005260             WS-CALL-RETURN-CODE WITH CONVERSION
005270     END-IF.
005280 2500-EXIT.
005290     EXIT.
005300*
005310 9000-TERMINATION.
005320     MOVE SHEETS-WRITTEN-COUNT TO WS-ID-EDIT.
005330     MOVE WS-TODAY-CCYYMMDD TO RLR-DATE-STAMP.
005340     STRING "EVACUATION EXPORT COMPLETE, SHEETS=" DELIMITED BY SIZE
005350            WS-ID-EDIT                     DELIMITED BY SIZE
005360         INTO RLR-TEXT.
005370     WRITE RUN-LOG-REC.
005380     CLOSE RUN-LOG-FILE.
005390*
005400* **************** END OF SOURCE EVATRAK3 ****************
