000100*
000200******************************************************************
000300*                                                                *
000400*   RECORD  : EVATRAK_CDD.DETECTION_REC                          *
000500*   RETRIEVED FROM DICTIONARY BY COBOL$COPY ON 14-MAR-97         *
000600*                                                                *
000700*   ONE ROW = ONE FACE SIGHTING BY ONE VEZHA CAMERA/ANALYTICS    *
000800*   FEED AT ONE INSTANT.  THE LIVE FEED IS UNKEYED -- THIS SHOP  *
000900*   NEVER RANDOM-ACCESSES A DETECTION, IT ONLY SCANS THEM PAGE   *
001000*   BY PAGE IN TIMESTAMP ORDER WITHIN A CAMERA/WINDOW FILTER.    *
001100*                                                                *
001200*   CHANGE HISTORY                                               *
001300*   14-MAR-97 JAB  ORIGINAL EXTRACT FOR EVATRAK PHASE 1          *
001400*   02-JUN-98 JAB  ADDED DET_LIST_ITEM_ID FOR ROSTER MATCH       *
001500*   11-JAN-99 CMR  Y2K -- DET_TIMESTAMP CONFIRMED EPOCH MILLIS,  *
001600*                  NOT A 2-DIGIT YEAR FIELD, NO CHANGE REQUIRED  *
001700*                                                                *
001800******************************************************************
001900*
002000 01  DETECTION_REC.
002100     03  DET_ID                              PIC 9(9).
002200         88  DET_ID_ABSENT                   VALUE ZERO.
002300     03  DET_TIMESTAMP                       PIC 9(13).
002400*        REDEFINES BELOW GIVE A CALENDAR VIEW OF THE EPOCH-MILLIS
002500*        TIMESTAMP FOR DISPLAY/DEBUG WORK -- NOT USED TO COMPUTE,
002600*        THE WINDOW COMPARE IS DONE ON DET_TIMESTAMP ITSELF.
002700     03  DET_TIMESTAMP_SPLIT REDEFINES DET_TIMESTAMP.
002800         05  DET_TS_SECONDS-PORTION          PIC 9(10).
002900         05  DET_TS_MILLIS-PORTION           PIC 9(3).
003000     03  DET_STREAM_ID                       PIC 9(9).
003100         88  DET_STREAM_ID_ABSENT             VALUE ZERO.
003200     03  DET_LIST_ID                         PIC 9(9).
003300         88  DET_OFF_THE_LIST                 VALUE ZERO.
003400     03  DET_LIST_ITEM_ID                    PIC 9(9).
003500         88  DET_LIST_ITEM_ID_ABSENT          VALUE ZERO.
003600     03  DET_FACE_IMAGE                      PIC X(200).
003700     03  FILLER                              PIC X(20).
003800*
003900******************************************************************
004000*   THE NUMBER OF ELEMENTARY FIELDS DESCRIBED BY THIS RECORD IS 6 *
004100******************************************************************
