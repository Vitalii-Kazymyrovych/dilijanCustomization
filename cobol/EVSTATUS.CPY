000100*
000110******************************************************************
000120*                                                                *
000130*   RECORD  : EVATRAK_CDD.EVACUATION_STATUS_REC                  *
000140*   RETRIEVED FROM DICTIONARY BY COBOL$COPY ON 25-FEB-98         *
000150*                                                                *
000160*   ONE ROW PER PERSON PER LIST, UPSERTED IN PLACE BY THE        *
000170*   EVACUATION STATUS REFRESH (EVATRAK2) AND BY THE SINGLE-      *
000180*   RECORD CORRECTION ENTRY POINT (EVATRAK5).  KEY IS THE        *
000190*   COMPOSITE (EVS_LIST_ID, EVS_LIST_ITEM_ID) -- THERE IS NO     *
000200*   SURROGATE KEY, RDB INDEX EVSTAT_PK IS UNIQUE ON BOTH PARTS.  *
000210*                                                                *
000220*   CHANGE HISTORY                                               *
000230*   25-FEB-98 CMR  ORIGINAL EXTRACT PER REQ EV-0031              *
000240*   30-JUL-01 DPK  ADDED EVS_ENTRANCE_TIME/EVS_EXIT_TIME SO      *
000250*                  ROLL-CALL SHEET CAN SHOW LAST-SEEN TIME       *
000260*                  WITHOUT REREADING DETECTION_REC (EV-0077)     *
000270*   14-SEP-03 DPK  ADDED SPLIT REDEFINES OF ENTRANCE TIME FOR    *
000280*                  THE OPERATOR CONSOLE DISPLAY (EV-0104)        *
000290*                                                                *
000300******************************************************************
000310*
000320 01  EVACUATION_STATUS_REC.
000330     03  EVS_LIST_ID                         PIC 9(9).
000340     03  EVS_LIST_ITEM_ID                    PIC 9(9).
000350     03  EVS_ENTER_STREAM_COUNT              PIC 9(2) COMP   .
000360     03  EVS_ENTER_STREAM_IDS OCCURS 20 TIMES
000370                              PIC 9(9).
000380     03  EVS_EXIT_STREAM_COUNT               PIC 9(2) COMP   .
000390     03  EVS_EXIT_STREAM_IDS OCCURS 20 TIMES
000400                             PIC 9(9).
000410     03  EVS_STATUS                          PIC X(1).
000420         88  ON_SITE                         VALUE "Y".
000430         88  EVACUATED                       VALUE "N" " ".
000440     03  EVS_ENTRANCE_TIME                   PIC 9(13).
000450         88  EVS_ENTRANCE_TIME_NONE          VALUE ZERO.
000460     03  EVS_ENTRANCE_TIME_SPLIT REDEFINES EVS_ENTRANCE_TIME.
000470         05  EVS_ENTR-SECS                    PIC 9(10).
000480         05  EVS_ENTR-MILLIS                  PIC 9(3).
000490     03  EVS_EXIT_TIME                       PIC 9(13).
000500         88  EVS_EXIT_TIME_NONE              VALUE ZERO.
000510     03  REC_USER                            PIC X(8).
000520     03  REC_TMSTAMP                         PIC S9(11)V9(7) COMP.
000530     03  FILLER                              PIC X(10).
000540*
000550******************************************************************
000560*   THE NUMBER OF ELEMENTARY FIELDS DESCRIBED BY THIS RECORD IS 7 *
000570******************************************************************
