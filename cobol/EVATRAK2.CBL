000100 IDENTIFICATION DIVISION.
000110*
000120*******************************************************************************
000130*                                                                             *
000140*   Program ID   : EVATRAK2                                                   *
000150*   Program Name : Evacuation status background refresh                       *
000160*   Summary      : Runs every five minutes (and once at startup, per the      *
000170*                  scheduler entry) against every FACE_LIST_REC that has      *
000180*                  time-attendance tracking turned on.  For each such list    *
000190*                  it finds each enrolled person's most recent camera         *
000200*                  sighting inside the lookback window, decides on-site vs.   *
000210*                  evacuated from whether that sighting was an entrance or    *
000220*                  exit camera, and upserts one EVACUATION_STATUS_REC per     *
000230*                  person.  One bad list does not stop the rest -- errors     *
000240*                  are logged and the next list is tried.                     *
000250*                                                                             *
000260*   TABLES  USED : FACE_LIST_REC             (Input)                          *
000270*                  DETECTION_REC              (Input)                         *
000280*                  LIST_ITEM_REC              (Input)                         *
000290*                  EVACUATION_STATUS_REC      (Input-output)                  *
000300*                                                                             *
000310*******************************************************************************
000320*
000330 PROGRAM-ID.    EVATRAK2.
000340 AUTHOR.        J. A. BEDROSSIAN.
000350 INSTALLATION.  FACILITIES SYSTEMS GROUP.
000360 DATE-WRITTEN.  14-MAR-97.
000370 DATE-COMPILED.
000380 SECURITY.      NON-CONFIDENTIAL.
000390*
000400******************************************************************
000410*  CHANGE LOG                                                    *
000420*  14-MAR-97 JAB  ORIGINAL PROGRAM PER REQ EV-0010 -- BACKGROUND  *
000430*                 REFRESH FOR THE EVACUATION BOARD IN THE GUARD   *
000440*                 SHACK                                          *
000450*  25-FEB-98 CMR  SEPARATE ENTRANCE-TIME/EXIT-TIME TRACKING       *
000460*                 ADDED SO THE ROLL-CALL SCREEN CAN SHOW LAST     *
000470*                 SEEN TIME WITHOUT A SECOND QUERY (EV-0031)      *
000480*  02-JUN-98 JAB  PER-LIST ERROR ISOLATION -- ONE LIST'S RDB      *
000490*                 ERROR NO LONGER ABENDS THE WHOLE REFRESH        *
000500*                 (EV-0052) -- CATERING LOST TWO HOURS OF STATUS  *
000510*                 UPDATES OVER A SINGLE BAD LIST LAST MONTH       *
000520*  11-JAN-99 CMR  Y2K -- CENTURY WINDOWING ADDED TO THE "NOW"     *
000530*                 CALCULATION IN PARA 1050, SAME FIX AS EVATRAK1  *
000540*  30-JUL-01 DPK  LOOKBACK WINDOW MADE CONFIGURABLE (WAS A FIXED  *
000550*                 30 DAYS) -- SEE WS-LOOKBACK-DAYS (EV-0077)      *
000560*  14-SEP-03 DPK  SKIP LISTS WITH ZERO ENROLLED PEOPLE INSTEAD    *
000570*                 OF WRITING ZERO STATUS ROWS FOR THEM (EV-0104)  *
000580*  19-APR-07 GLR  TIE-BREAK ON LATEST DETECTION NOW STRICTLY      *
000590*                 GREATER-THAN -- EQUAL TIMESTAMPS WERE FLIP-     *
000600*                 FLOPPING THE CHOSEN CAMERA BETWEEN RUNS         *
000610*                 (EV-0151)                                      *
000620*                                                                *
000630******************************************************************
000640*
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SOURCE-COMPUTER. VAX-8650.
000680 OBJECT-COMPUTER. VAX-8650.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     CLASS POS-DIGIT     IS "0" THRU "9"
000720     UPSI-0 IS EV2-RERUN-SWITCH.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT RUN-LOG-FILE
000760            ASSIGN TO EV2LOG
000770            ORGANIZATION IS SEQUENTIAL.
000780*
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  RUN-LOG-FILE
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 80 CHARACTERS
000850     DATA RECORD IS RUN-LOG-REC.
000860 01  RUN-LOG-REC.
000870     05  RLR-DATE-STAMP                      PIC 9(8).
000880     05  FILLER                              PIC X(1).
000890     05  RLR-TEXT                            PIC X(71).
000900*
000910 WORKING-STORAGE SECTION.
000920     COPY EVFACLST.
000930     COPY EVDETCTN.
000940     COPY EVLSITEM.
000950     COPY EVSTATUS.
000960*
000970 77  TMP-FLAG                                PIC X.
000980 01  TRANSACTION-BEGUN-FLAG                  PIC X.
000990     88  TRANSACTION-IN-PROGRESS               VALUE "Y".
001000 01  LIST-ERROR-FLAG                          PIC X.
001010     88  LIST-HAD-ERROR                       VALUE "Y".
001020*
001030 01  WS-LOOKBACK-DAYS                        PIC S9(4) COMP VALUE 30.
001040     88  WS-LOOKBACK-IS-ALL-TIME              VALUE ZERO.
001050*
001060 01  WS-TODAY-YYMMDD                         PIC 9(6).
001070 01  WS-TODAY-SPLIT REDEFINES WS-TODAY-YYMMDD.
001080     05  WS-TODAY-YY                         PIC 9(2).
001090     05  WS-TODAY-MM                         PIC 9(2).
001100     05  WS-TODAY-DD                         PIC 9(2).
001110 01  WS-TODAY-CCYYMMDD                       PIC 9(8).
001120 01  WS-TODAY-CC-SPLIT REDEFINES WS-TODAY-CCYYMMDD.
001130     05  WS-TODAY-CC                         PIC 9(2).
001140     05  FILLER                              PIC 9(6).
001150 01  WS-NOW-HHMMSSCC                         PIC 9(8).
001160 01  WS-NOW-SPLIT REDEFINES WS-NOW-HHMMSSCC.
001170     05  WS-NOW-HH                           PIC 9(2).
001180     05  WS-NOW-MI                           PIC 9(2).
001190     05  FILLER                              PIC 9(4).
001200*
001210 01  WS-JDN-WORK.
001220     05  JDN-YYYY                            PIC S9(4)  COMP.
001230     05  JDN-MM                              PIC S9(4)  COMP.
001240     05  JDN-DD                              PIC S9(4)  COMP.
001250     05  JDN-A                               PIC S9(4)  COMP.
001260     05  JDN-Y                               PIC S9(9)  COMP.
001270     05  JDN-M                               PIC S9(4)  COMP.
001280     05  JDN-RESULT                          PIC S9(9)  COMP.
001290     05  JDN-EPOCH-DAYS                      PIC S9(9)  COMP.
001300     05  JDN-EPOCH-SECS                      PIC S9(11) COMP.
001310 01  WS-JDN-DUMP-VIEW REDEFINES WS-JDN-WORK.
001320     05  FILLER                              PIC X(37).
001330*
001340 01  WS-WINDOW-END-MS                        PIC S9(13) COMP.
001350 01  WS-WINDOW-START-MS                      PIC S9(13) COMP.
001360 01  WS-LOOKBACK-SPAN-MS                     PIC S9(13) COMP.
001370*
001380 77  SUB1                                    PIC S9(4) COMP.
001390 77  SUB2                                    PIC S9(4) COMP.
001400 77  SUB3                                    PIC S9(4) COMP.
001410 01  SUB1-MAX-FACE-LISTS                     PIC S9(4) COMP VALUE 100.
001420 01  SUB1-MAX-DETECTIONS                     PIC S9(4) COMP VALUE 500.
001430 01  SUB1-MAX-LIST-ITEMS                     PIC S9(4) COMP VALUE 1000.
001440*
001450 01  ENABLED-LIST-COUNT                      PIC S9(4) COMP VALUE ZERO.
001460 01  WS-ENABLED-LIST-TAB.
001470     05  WS-ENL-ENTRY OCCURS 100 TIMES.
001480         10  WS-ENL-ID                       PIC 9(9).
001490         10  WS-ENL-ENTR-COUNT               PIC 9(2) COMP   .
001500         10  WS-ENL-ENTR-ID OCCURS 20 TIMES  PIC 9(9).
001510         10  WS-ENL-EXIT-COUNT                PIC 9(2) COMP   .
001520         10  WS-ENL-EXIT-ID OCCURS 20 TIMES  PIC 9(9).
001530*
001540 01  WS-CAM-FILTER-COUNT                     PIC S9(4) COMP.
001550 01  WS-CAM-FILTER-TAB.
001560     05  WS-CAM-FILTER-ID OCCURS 40 TIMES    PIC 9(9).
001570*
001580 01  PERSON-COUNT                            PIC S9(4) COMP.
001590 01  WS-PERSON-TAB.
001600     05  WS-PERSON-ENTRY OCCURS 1000 TIMES.
001610         10  WS-PSN-ITEM-ID                  PIC 9(9).
001620         10  WS-PSN-HAS-CAND                  PIC X.
001630             88  WS-PSN-CANDIDATE-FOUND        VALUE "Y".
001640         10  WS-PSN-BEST-TS                   PIC 9(13).
001650         10  WS-PSN-BEST-CAMERA                PIC 9(9).
001660         10  WS-PSN-ENTR-TS                    PIC 9(13).
001670         10  WS-PSN-EXIT-TS                    PIC 9(13).
001680 01  PERSON-MATCH-INDEX                      PIC S9(4) COMP.
001690*
001700 01  LIST-ITEM-COUNT                         PIC S9(4) COMP.
001710 01  WS-LIST-ITEM-TAB.
001720     05  WS-LI-ID OCCURS 1000 TIMES          PIC 9(9).
001730*
001740 01  PAGE-SHORT-FLAG                          PIC X.
001750     88  PAGE-ROWS-RETURNED-LT-MAX            VALUE "Y".
001760 01  WS-ROWS-TOTAL                            PIC S9(7) COMP VALUE ZERO.
001770 01  WS-ID-EDIT                               PIC Z(8)9.
001780 01  WS-CAM-MEMBER-FLAG                       PIC X.
001790     88  CAM-IS-MEMBER                        VALUE "Y".
001800*
001810 01  SQLCA.
001820     03  SQLCAID                             PIC X(8) VALUE "SQLCA   ".
001830     03  SQLCABC                             PIC S9(9) COMP VALUE 128.
001840     03  SQLCODE                             PIC S9(9) COMP.
001850         88  SQL-SUCCESS                     VALUE 0.
001860         88  SQL-NOT-FOUND                   VALUE 100.
001870         88  SQL-DUPLICATE-IDX               VALUE -803.
001880         88  SQL-LOCKED-RECORD                VALUE -1003.
001890     03  SQLERRML                            PIC S9(4) COMP VALUE 0.
001900     03  SQLERRMC                            PIC X(70).
001910     03  SQLERRD                             PIC S9(9) COMP OCCURS 6.
001920     03  SQLWARN                             PIC X(8).
001930     03  SQLEXT                              PIC X(8).
001940*
001950 01  Rdb$MESSAGE-VECTOR EXTERNAL GLOBAL.
001960     03  Rdb$LU-NUM-ARGUMENTS                PIC S9(9) COMP.
001970     03  Rdb$LU-STATUS                       PIC S9(9) COMP.
001980     03  Rdb$ALU-ARGUMENTS OCCURS 18.
001990         05  Rdb$LU-ARGUMENTS                PIC S9(9) COMP.
002000*
002010 01  ERR-RET                                 PIC S9(9) COMP.
002020 01  ERR-SUB                                 PIC 9(9)  COMP.
002030 01  ERR-FLAGS                               PIC 9(9)  COMP.
002040 01  ERR-LENGTH                              PIC 9(9)  COMP.
002050 01  ERR-BUFFER                              PIC X(80).
002060*
002070 01  JPI-USERNAME                            PIC S9(9) COMP VALUE 514.
002080 01  CURRENT-USER-ID                         PIC X(8) VALUE "EVATRAK2".
002090 01  CURRENT-DATE-BIN                        PIC S9(11)V9(7) COMP.
002100*
002110 PROCEDURE DIVISION.
002120 MAIN-PARA.
002130     PERFORM 1000-INITIALISATION.
002140
002150     PERFORM 2000-READ-FACE-LISTS THRU 2000-EXIT.
002160
002170     IF ENABLED-LIST-COUNT = ZERO
002180         DISPLAY "EV2: NO TIME-ATTENDANCE LISTS ENABLED, NO-OP"
002190         GO TO 9000-TERMINATION
002200     END-IF.
002210
002220     PERFORM 2200-COMPUTE-WINDOW THRU 2200-EXIT.
002230
002240     PERFORM 3000-PROCESS-ONE-LIST THRU 3000-EXIT
002250         VARYING SUB1 FROM 1 BY 1
002260         UNTIL SUB1 > ENABLED-LIST-COUNT.
002270
002280     PERFORM 9000-TERMINATION.
002290
002300     STOP RUN.
002310*
002320 1000-INITIALISATION.
002330     MOVE ZERO TO SQLCODE.
002340     MOVE ZERO TO WS-ROWS-TOTAL.
002350     MOVE "N" TO TRANSACTION-BEGUN-FLAG.
002360     OPEN OUTPUT RUN-LOG-FILE.
002370*
002380 2000-READ-FACE-LISTS.
002390     MOVE ZERO TO ENABLED-LIST-COUNT.
002400     CALL "EV_OC_FACE_LISTS" USING SQLCA.
002410
002420     IF NOT SQL-SUCCESS
002430         DISPLAY "EV2: OC FACE_LISTS NG CODE=" SQLCODE
002440             WITH CONVERSION
002450         GO TO 2000-EXIT
002460     END-IF.
002470
002480     PERFORM 2050-FETCH-ONE-LIST THRU 2050-EXIT
002490         VARYING SUB1 FROM 1 BY 1
002500         UNTIL SUB1 > SUB1-MAX-FACE-LISTS
002510            OR NOT SQL-SUCCESS.
002520
002530     CALL "EV_CC_FACE_LISTS" USING SQLCA.
002540 2000-EXIT.
002550     EXIT.
002560*
002570 2050-FETCH-ONE-LIST.
002580     CALL "EV_FC_FACE_LISTS" USING SQLCA FACE_LIST_REC.
002590
002600     EVALUATE TRUE
002610         WHEN SQL-SUCCESS
002620             IF TIME_ATTENDANCE_ENABLED
002630                 ADD 1 TO ENABLED-LIST-COUNT
002640                 MOVE LIST_ID TO WS-ENL-ID (ENABLED-LIST-COUNT)
002650                 MOVE LIST_TA_ENTRANCE_COUNT
002660                     TO WS-ENL-ENTR-COUNT (ENABLED-LIST-COUNT)
002670                 MOVE LIST_TA_EXIT_COUNT
002680                     TO WS-ENL-EXIT-COUNT (ENABLED-LIST-COUNT)
002690                 PERFORM 2060-COPY-ENTR-ID THRU 2060-EXIT
002700                     VARYING SUB2 FROM 1 BY 1
002710                     UNTIL SUB2 > LIST_TA_ENTRANCE_COUNT
002720                 PERFORM 2070-COPY-EXIT-ID THRU 2070-EXIT
002730                     VARYING SUB2 FROM 1 BY 1
002740                     UNTIL SUB2 > LIST_TA_EXIT_COUNT
002750             END-IF
002760         WHEN SQL-NOT-FOUND
002770             CONTINUE
002780         WHEN OTHER
002790             DISPLAY "EV2: FC FACE_LISTS NG CODE=" SQLCODE
002800                 WITH CONVERSION
002810     END-EVALUATE.
002820 2050-EXIT.
002830     EXIT.
002840*
002850 2060-COPY-ENTR-ID.
002860     MOVE LIST_TA_ENTRANCE_IDS (SUB2)
002870         TO WS-ENL-ENTR-ID (ENABLED-LIST-COUNT SUB2).
002880 2060-EXIT.
002890     EXIT.
002900*
002910 2070-COPY-EXIT-ID.
002920     MOVE LIST_TA_EXIT_IDS (SUB2)
002930         TO WS-ENL-EXIT-ID (ENABLED-LIST-COUNT SUB2).
002940 2070-EXIT.
002950     EXIT.
002960*
002970 2200-COMPUTE-WINDOW.
002980     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002990     ACCEPT WS-NOW-HHMMSSCC FROM TIME.
003000     PERFORM 2250-EXPAND-CENTURY THRU 2250-EXIT.
003010
003020     MOVE WS-TODAY-CCYYMMDD (1:4) TO JDN-YYYY.
003030     MOVE WS-TODAY-CCYYMMDD (5:2) TO JDN-MM.
003040     MOVE WS-TODAY-CCYYMMDD (7:2) TO JDN-DD.
003050
003060     COMPUTE JDN-A = (14 - JDN-MM) / 12.
003070     COMPUTE JDN-Y = JDN-YYYY + 4800 - JDN-A.
003080     COMPUTE JDN-M = JDN-MM + (12 * JDN-A) - 3.
003090     COMPUTE JDN-RESULT =
003100         JDN-DD
003110         + (((153 * JDN-M) + 2) / 5)
003120         + (365 * JDN-Y)
003130         + (JDN-Y / 4)
003140         - (JDN-Y / 100)
003150         + (JDN-Y / 400)
003160         - 32045.
003170     COMPUTE JDN-EPOCH-DAYS = JDN-RESULT - 2440588.
003180     COMPUTE JDN-EPOCH-SECS =
003190         (JDN-EPOCH-DAYS * 86400)
003200         + (WS-NOW-HH * 3600)
003210         + (WS-NOW-MI * 60).
003220     COMPUTE WS-WINDOW-END-MS = JDN-EPOCH-SECS * 1000.
003230
003240     IF WS-LOOKBACK-IS-ALL-TIME
003250         MOVE ZERO TO WS-WINDOW-START-MS
003260     ELSE
003270         COMPUTE WS-LOOKBACK-SPAN-MS =
003280             WS-LOOKBACK-DAYS * 86400 * 1000
003290         COMPUTE WS-WINDOW-START-MS =
003300             WS-WINDOW-END-MS - WS-LOOKBACK-SPAN-MS
003310     END-IF.
003320 2200-EXIT.
003330     EXIT.
003340*
003350 2250-EXPAND-CENTURY.
003360*    Y2K WINDOWING -- SEE CHANGE LOG 11-JAN-99, SAME RULE AS
003370*    EVATRAK1 -- PIVOT YEAR 50.
003380     IF WS-TODAY-YY < 50
003390         MOVE 20 TO WS-TODAY-CC
003400     ELSE
003410         MOVE 19 TO WS-TODAY-CC
003420     END-IF.
003430     MOVE WS-TODAY-YY TO WS-TODAY-CCYYMMDD (3:2).
003440     MOVE WS-TODAY-MM TO WS-TODAY-CCYYMMDD (5:2).
003450     MOVE WS-TODAY-DD TO WS-TODAY-CCYYMMDD (7:2).
003460 2250-EXIT.
003470     EXIT.
003480*
003490 3000-PROCESS-ONE-LIST.
003500     MOVE "N" TO LIST-ERROR-FLAG.
003510     MOVE ZERO TO PERSON-COUNT.
003520
003530     PERFORM 3100-BUILD-CAMERA-FILTER THRU 3100-EXIT.
003540
003550     PERFORM 3300-SCAN-DETECTIONS THRU 3300-EXIT.
003560
003570     IF LIST-HAD-ERROR
003580         DISPLAY "EV2: ERROR REFRESHING LIST "
003590             WS-ENL-ID (SUB1) ", SKIPPED, CONTINUING"
003600         GO TO 3000-EXIT
003610     END-IF.
003620
003630     PERFORM 3400-READ-LIST-ITEMS THRU 3400-EXIT.
003640
003650     IF LIST-ITEM-COUNT = ZERO
003660         GO TO 3000-EXIT
003670     END-IF.
003680
003690     PERFORM 3600-START-TRAN THRU 3600-EXIT.
003700     IF LIST-HAD-ERROR
003710         GO TO 3000-EXIT
003720     END-IF.
003730
003740     PERFORM 3500-UPSERT-ONE-ITEM THRU 3500-EXIT
003750         VARYING SUB2 FROM 1 BY 1
003760         UNTIL SUB2 > LIST-ITEM-COUNT
003770            OR LIST-HAD-ERROR.
003780
003790     IF LIST-HAD-ERROR
003800         PERFORM 3900-RLB-TRAN THRU 3900-EXIT
003810         DISPLAY "EV2: ERROR REFRESHING LIST "
003820             WS-ENL-ID (SUB1) ", ROLLED BACK, CONTINUING"
003830     ELSE
003840         PERFORM 3800-CMT-TRAN THRU 3800-EXIT
003850     END-IF.
003860 3000-EXIT.
003870     EXIT.
003880*
003890 3100-BUILD-CAMERA-FILTER.
003900     MOVE ZERO TO WS-CAM-FILTER-COUNT.
003910     PERFORM 3110-ADD-ENTR-FILTER THRU 3110-EXIT
003920         VARYING SUB2 FROM 1 BY 1
003930         UNTIL SUB2 > WS-ENL-ENTR-COUNT (SUB1).
003940     PERFORM 3120-ADD-EXIT-FILTER THRU 3120-EXIT
003950         VARYING SUB2 FROM 1 BY 1
003960         UNTIL SUB2 > WS-ENL-EXIT-COUNT (SUB1).
003970 3100-EXIT.
003980     EXIT.
003990*
004000 3110-ADD-ENTR-FILTER.
004010     ADD 1 TO WS-CAM-FILTER-COUNT.
004020     MOVE WS-ENL-ENTR-ID (SUB1 SUB2)
004030         TO WS-CAM-FILTER-ID (WS-CAM-FILTER-COUNT).
004040 3110-EXIT.
004050     EXIT.
004060*
004070 3120-ADD-EXIT-FILTER.
004080     ADD 1 TO WS-CAM-FILTER-COUNT.
004090     MOVE WS-ENL-EXIT-ID (SUB1 SUB2)
004100         TO WS-CAM-FILTER-ID (WS-CAM-FILTER-COUNT).
004110 3120-EXIT.
004120     EXIT.
004130*
004140 3300-SCAN-DETECTIONS.
004150     CALL "EV_OC_DETECTIONS_BY_LIST" USING SQLCA
004160         WS-ENL-ID (SUB1)
004170         WS-CAM-FILTER-COUNT WS-CAM-FILTER-TAB
004180         WS-WINDOW-START-MS WS-WINDOW-END-MS.
004190
004200     IF NOT SQL-SUCCESS
004210         MOVE "Y" TO LIST-ERROR-FLAG
004220         GO TO 3300-EXIT
004230     END-IF.
004240
004250     MOVE "N" TO PAGE-SHORT-FLAG.
004260
004270     PERFORM 3350-FETCH-ONE-PAGE THRU 3350-EXIT
004280         UNTIL PAGE-ROWS-RETURNED-LT-MAX
004290            OR NOT SQL-SUCCESS.
004300
004310     CALL "EV_CC_DETECTIONS" USING SQLCA.
004320 3300-EXIT.
004330     EXIT.
004340*
004350 3350-FETCH-ONE-PAGE.
004360     MOVE ZERO TO SUB3.
004370     PERFORM 3360-ACCUM-DETECTION THRU 3360-EXIT
004380         VARYING SUB3 FROM 1 BY 1
004390         UNTIL SUB3 > SUB1-MAX-DETECTIONS
004400            OR NOT SQL-SUCCESS.
004410     IF SUB3 > SUB1-MAX-DETECTIONS
004420         MOVE "N" TO PAGE-SHORT-FLAG
004430     ELSE
004440         MOVE "Y" TO PAGE-SHORT-FLAG
004450     END-IF.
004460 3350-EXIT.
004470     EXIT.
004480*
004490 3360-ACCUM-DETECTION.
004500     CALL "EV_FC_DETECTIONS" USING SQLCA DETECTION_REC.
004510
004520     EVALUATE TRUE
004530         WHEN SQL-SUCCESS
004540             PERFORM 3400-FIND-OR-ADD-PERSON THRU 3400X-EXIT
004550             PERFORM 3450-APPLY-DETECTION THRU 3450-EXIT
004560         WHEN SQL-NOT-FOUND
004570             CONTINUE
004580         WHEN OTHER
004590             MOVE "Y" TO LIST-ERROR-FLAG
004600             DISPLAY "EV2: FC DETECTIONS NG CODE=" SQLCODE
004610                 WITH CONVERSION
004620     END-EVALUATE.
004630 3360-EXIT.
004640     EXIT.
004650*
004660 3400-FIND-OR-ADD-PERSON.
004670     MOVE ZERO TO PERSON-MATCH-INDEX.
004680     PERFORM 3410-SCAN-PERSON-ID THRU 3410-EXIT
004690         VARYING SUB2 FROM 1 BY 1
004700         UNTIL SUB2 > PERSON-COUNT.
004710
004720     IF PERSON-MATCH-INDEX = ZERO
004730         IF PERSON-COUNT < 1000
004740             ADD 1 TO PERSON-COUNT
004750             MOVE PERSON-COUNT TO PERSON-MATCH-INDEX
004760             MOVE DET_LIST_ITEM_ID TO WS-PSN-ITEM-ID (PERSON-MATCH-INDEX)
004770             MOVE "N" TO WS-PSN-HAS-CAND (PERSON-MATCH-INDEX)
004780             MOVE ZERO TO WS-PSN-ENTR-TS (PERSON-MATCH-INDEX)
004790             MOVE ZERO TO WS-PSN-EXIT-TS (PERSON-MATCH-INDEX)
004800         ELSE
004810             DISPLAY "EV2: PERSON TABLE FULL FOR LIST "
004820                 WS-ENL-ID (SUB1) ", SOME PEOPLE SKIPPED"
004830         END-IF
004840     END-IF.
004850 3400X-EXIT.
004860     EXIT.
004870*
004880 3410-SCAN-PERSON-ID.
004890     IF WS-PSN-ITEM-ID (SUB2) = DET_LIST_ITEM_ID
004900         MOVE SUB2 TO PERSON-MATCH-INDEX
004910     END-IF.
004920 3410-EXIT.
004930     EXIT.
004940*
004950 3450-APPLY-DETECTION.
004960     IF PERSON-MATCH-INDEX = ZERO
004970         GO TO 3450-EXIT
004980     END-IF.
004990
005000*    OVERALL LATEST DETECTION -- DRIVES THE ON-SITE/EVACUATED
005010*    DECISION.  STRICTLY-GREATER TIMESTAMP REPLACES; A NULL
005020*    (ZERO) TIMESTAMP IS ACCEPTED ONLY AS THE FIRST CANDIDATE.
005030     IF NOT WS-PSN-CANDIDATE-FOUND (PERSON-MATCH-INDEX)
005040         MOVE "Y" TO WS-PSN-HAS-CAND (PERSON-MATCH-INDEX)
005050         MOVE DET_TIMESTAMP TO WS-PSN-BEST-TS (PERSON-MATCH-INDEX)
005060         MOVE DET_STREAM_ID TO WS-PSN-BEST-CAMERA (PERSON-MATCH-INDEX)
005070     ELSE
005080         IF DET_TIMESTAMP > WS-PSN-BEST-TS (PERSON-MATCH-INDEX)
005090             MOVE DET_TIMESTAMP TO WS-PSN-BEST-TS (PERSON-MATCH-INDEX)
005100             MOVE DET_STREAM_ID TO WS-PSN-BEST-CAMERA (PERSON-MATCH-INDEX)
005110         END-IF
005120     END-IF.
005130
005140*    INDEPENDENT LAST-ENTRANCE / LAST-EXIT TIMES FOR THE ROLL-
005150*    CALL SCREEN -- SEE EVSTATUS.CPY CHANGE LOG 30-JUL-01.
005160     MOVE "N" TO WS-CAM-MEMBER-FLAG.
005170     PERFORM 3460-SCAN-ENTR-CAMERA THRU 3460-EXIT
005180         VARYING SUB3 FROM 1 BY 1
005190         UNTIL SUB3 > WS-ENL-ENTR-COUNT (SUB1).
005200     IF CAM-IS-MEMBER
005210         IF DET_TIMESTAMP > WS-PSN-ENTR-TS (PERSON-MATCH-INDEX)
005220             MOVE DET_TIMESTAMP TO WS-PSN-ENTR-TS (PERSON-MATCH-INDEX)
005230         END-IF
005240     END-IF.
005250
005260     MOVE "N" TO WS-CAM-MEMBER-FLAG.
005270     PERFORM 3470-SCAN-EXIT-CAMERA THRU 3470-EXIT
005280         VARYING SUB3 FROM 1 BY 1
005290         UNTIL SUB3 > WS-ENL-EXIT-COUNT (SUB1).
005300     IF CAM-IS-MEMBER
005310         IF DET_TIMESTAMP > WS-PSN-EXIT-TS (PERSON-MATCH-INDEX)
005320             MOVE DET_TIMESTAMP TO WS-PSN-EXIT-TS (PERSON-MATCH-INDEX)
005330         END-IF
005340     END-IF.
005350 3450-EXIT.
005360     EXIT.
005370*
005380 3460-SCAN-ENTR-CAMERA.
005390     IF WS-ENL-ENTR-ID (SUB1 SUB3) = DET_STREAM_ID
005400         MOVE "Y" TO WS-CAM-MEMBER-FLAG
005410     END-IF.
005420 3460-EXIT.
005430     EXIT.
005440*
005450 3470-SCAN-EXIT-CAMERA.
005460     IF WS-ENL-EXIT-ID (SUB1 SUB3) = DET_STREAM_ID
005470         MOVE "Y" TO WS-CAM-MEMBER-FLAG
005480     END-IF.
005490 3470-EXIT.
005500     EXIT.
005510*
005520 3400-READ-LIST-ITEMS.
005530     MOVE ZERO TO LIST-ITEM-COUNT.
005540     CALL "EV_OC_LIST_ITEMS" USING SQLCA WS-ENL-ID (SUB1).
005550
005560     IF NOT SQL-SUCCESS
005570         MOVE "Y" TO LIST-ERROR-FLAG
005580         GO TO 3400-EXIT
005590     END-IF.
005600
005610     PERFORM 3420-FETCH-ONE-ITEM THRU 3420-EXIT
005620         VARYING SUB2 FROM 1 BY 1
005630         UNTIL SUB2 > SUB1-MAX-LIST-ITEMS
005640            OR NOT SQL-SUCCESS.
005650
005660     CALL "EV_CC_LIST_ITEMS" USING SQLCA.
005670 3400-EXIT.
005680     EXIT.
005690*
005700 3420-FETCH-ONE-ITEM.
005710     CALL "EV_FC_LIST_ITEMS" USING SQLCA LIST_ITEM_REC.
005720
005730     EVALUATE TRUE
005740         WHEN SQL-SUCCESS
005750             ADD 1 TO LIST-ITEM-COUNT
005760             MOVE ITEM_ID TO WS-LI-ID (LIST-ITEM-COUNT)
005770         WHEN SQL-NOT-FOUND
005780             CONTINUE
005790         WHEN OTHER
005800             MOVE "Y" TO LIST-ERROR-FLAG
005810             DISPLAY "EV2: FC LIST_ITEMS NG CODE=" SQLCODE
005820                 WITH CONVERSION
005830     END-EVALUATE.
005840 3420-EXIT.
005850     EXIT.
005860*
005870 3500-UPSERT-ONE-ITEM.
005880     MOVE WS-ENL-ID (SUB1)  TO EVS_LIST_ID.
005890     MOVE WS-LI-ID (SUB2)   TO EVS_LIST_ITEM_ID.
005900     MOVE WS-ENL-ENTR-COUNT (SUB1) TO EVS_ENTER_STREAM_COUNT.
005910     MOVE WS-ENL-EXIT-COUNT (SUB1) TO EVS_EXIT_STREAM_COUNT.
005920     PERFORM 3510-COPY-ENTR-STREAM THRU 3510-EXIT
005930         VARYING SUB3 FROM 1 BY 1
005940         UNTIL SUB3 > WS-ENL-ENTR-COUNT (SUB1).
005950     PERFORM 3520-COPY-EXIT-STREAM THRU 3520-EXIT
005960         VARYING SUB3 FROM 1 BY 1
005970         UNTIL SUB3 > WS-ENL-EXIT-COUNT (SUB1).
005980
005990     MOVE ZERO TO PERSON-MATCH-INDEX.
006000     PERFORM 3530-SCAN-ITEM-PERSON THRU 3530-EXIT
006010         VARYING SUB3 FROM 1 BY 1
006020         UNTIL SUB3 > PERSON-COUNT.
006030
006040     MOVE "N" TO EVS_STATUS.
006050     MOVE ZERO TO EVS_ENTRANCE_TIME EVS_EXIT_TIME.
006060     IF PERSON-MATCH-INDEX NOT = ZERO
006070         MOVE WS-PSN-ENTR-TS (PERSON-MATCH-INDEX) TO EVS_ENTRANCE_TIME
006080         MOVE WS-PSN-EXIT-TS (PERSON-MATCH-INDEX) TO EVS_EXIT_TIME
006090         IF WS-PSN-CANDIDATE-FOUND (PERSON-MATCH-INDEX)
006100             MOVE "N" TO WS-CAM-MEMBER-FLAG
006110             PERFORM 3540-SCAN-BEST-CAMERA THRU 3540-EXIT
006120                 VARYING SUB3 FROM 1 BY 1
006130                 UNTIL SUB3 > WS-ENL-ENTR-COUNT (SUB1)
006140             IF CAM-IS-MEMBER
006150                 MOVE "Y" TO EVS_STATUS
006160             END-IF
006170         END-IF
006180     END-IF.
006190
006200     MOVE CURRENT-USER-ID TO REC_USER.
006210     CALL "SYS$GETTIM" USING BY REFERENCE CURRENT-DATE-BIN.
006220     MOVE CURRENT-DATE-BIN TO REC_TMSTAMP.
006230
006240     CALL "EV_SS_STATUS" USING SQLCA EVACUATION_STATUS_REC.
006250     EVALUATE TRUE
006260         WHEN SQL-SUCCESS
006270             CALL "EV_UR_STATUS" USING SQLCA EVACUATION_STATUS_REC
006280             IF NOT SQL-SUCCESS
006290                 MOVE "Y" TO LIST-ERROR-FLAG
006300             ELSE
006310                 ADD 1 TO WS-ROWS-TOTAL
006320             END-IF
006330         WHEN SQL-NOT-FOUND
006340             CALL "EV_IR_STATUS" USING SQLCA EVACUATION_STATUS_REC
006350             IF NOT SQL-SUCCESS
006360                 MOVE "Y" TO LIST-ERROR-FLAG
006370             ELSE
006380                 ADD 1 TO WS-ROWS-TOTAL
006390             END-IF
006400         WHEN OTHER
006410             MOVE "Y" TO LIST-ERROR-FLAG
006420     END-EVALUATE.
006430 3500-EXIT.
006440     EXIT.
006450*
006460 3510-COPY-ENTR-STREAM.
006470     MOVE WS-ENL-ENTR-ID (SUB1 SUB3) TO EVS_ENTER_STREAM_IDS (SUB3).
006480 3510-EXIT.
006490     EXIT.
006500*
006510 3520-COPY-EXIT-STREAM.
006520     MOVE WS-ENL-EXIT-ID (SUB1 SUB3) TO EVS_EXIT_STREAM_IDS (SUB3).
006530 3520-EXIT.
006540     EXIT.
006550*
006560 3530-SCAN-ITEM-PERSON.
006570     IF WS-PSN-ITEM-ID (SUB3) = WS-LI-ID (SUB2)
006580         MOVE SUB3 TO PERSON-MATCH-INDEX
006590     END-IF.
006600 3530-EXIT.
006610     EXIT.
006620*
006630 3540-SCAN-BEST-CAMERA.
006640     IF WS-ENL-ENTR-ID (SUB1 SUB3)
006650        = WS-PSN-BEST-CAMERA (PERSON-MATCH-INDEX)
006660         MOVE "Y" TO WS-CAM-MEMBER-FLAG
006670     END-IF.
006680 3540-EXIT.
006690     EXIT.
006700*
006710 3600-START-TRAN.
006720     CALL "EV_ST_RW_STATUS" USING SQLCA.
006730     IF SQL-SUCCESS
006740         MOVE "Y" TO TRANSACTION-BEGUN-FLAG
006750     ELSE
006760         MOVE "Y" TO LIST-ERROR-FLAG
006770     END-IF.
006780 3600-EXIT.
006790     EXIT.
006800*
006810 3800-CMT-TRAN.
006820     CALL "EV_CMT_TRN" USING SQLCA.
006830     MOVE "N" TO TRANSACTION-BEGUN-FLAG.
006840 3800-EXIT.
006850     EXIT.
006860*
006870 3900-RLB-TRAN.
006880     CALL "EV_RLB_TRN" USING SQLCA.
006890     MOVE "N" TO TRANSACTION-BEGUN-FLAG.
006900 3900-EXIT.
006910     EXIT.
006920*
006930 9000-TERMINATION.
006940*    BELT-AND-BRACES CHECK -- IF A LIST'S ERROR PATH EVER LEFT A
006950*    TRANSACTION OPEN, ROLL IT BACK RATHER THAN LET THE IMAGE
006960*    EXIT WITH RDB HOLDING LOCKS (EV-0052 FOLLOW-UP).
006970     IF TRANSACTION-IN-PROGRESS
006980         PERFORM 3900-RLB-TRAN THRU 3900-EXIT
006990         DISPLAY "EV2: OPEN TRANSACTION FOUND AT TERMINATION, "
007000             "ROLLED BACK"
007010     END-IF.
007020     MOVE WS-ROWS-TOTAL TO WS-ID-EDIT.
007030     MOVE WS-TODAY-CCYYMMDD TO RLR-DATE-STAMP.
007040     STRING "STATUS REFRESH COMPLETE, ROWS=" DELIMITED BY SIZE
007050            WS-ID-EDIT                DELIMITED BY SIZE
007060         INTO RLR-TEXT.
007070     WRITE RUN-LOG-REC.
007080     CLOSE RUN-LOG-FILE.
007090*
007100* **************** END OF SOURCE EVATRAK2 ****************
