000100 IDENTIFICATION DIVISION.
000110*
000120*******************************************************************************
000130*                                                                             *
000140*   Program ID   : EVATRAK1                                                   *
000150*   Program Name : Cafeteria attendance pivot report                         *
000160*   Summary      : Runs nightly (or on demand for an explicit date, an        *
000170*                  override timezone, or a subset of face lists) against     *
000180*                  the DETECTION_REC feed for the three cafeteria camera     *
000190*                  IDs and produces one pivot row per face list -- distinct  *
000200*                  people seen at Breakfast, Lunch and Dinner -- plus one    *
000210*                  "Off the list" row for unmatched sightings.  Hands the    *
000220*                  finished rows to EVATRAK4 to be written to the workbook.  *
000230*                                                                             *
000240*   TABLES  USED : FACE_LIST_REC            (Input)                          *
000250*                  DETECTION_REC             (Input)                          *
000260*                  CAFETERIA_PIVOT_ROW       (Working, built here)           *
000270*                                                                             *
000280*   SUBPROGRAMS  : EVATRAK4  (writes the finished workbook)                  *
000290*                                                                             *
000300*******************************************************************************
000310*
000320 PROGRAM-ID.    EVATRAK1.
000330 AUTHOR.        J. A. BEDROSSIAN.
000340 INSTALLATION.  FACILITIES SYSTEMS GROUP.
000350 DATE-WRITTEN.  19-SEP-97.
000360 DATE-COMPILED.
000370 SECURITY.      NON-CONFIDENTIAL.
000380*
000390******************************************************************
000400*  CHANGE LOG                                                    *
000410*  19-SEP-97 JAB  ORIGINAL PROGRAM PER REQ EV-0040 -- REPLACES    *
000420*                 THE MANUAL SIGN-IN SHEET COUNT FOR THE MAIN     *
000430*                 CAFETERIA                                      *
000440*  25-FEB-98 CMR  ADDED "OFF THE LIST" BUCKET SO UNMATCHED        *
000450*                 SIGHTINGS ARE COUNTED INSTEAD OF DROPPED        *
000460*                 (EV-0031)                                      *
000470*  02-JUN-98 JAB  ADDED PARM-CARD OVERRIDE FOR DATE, TIMEZONE     *
000480*                 AND A LIST-ID SUBSET SO CATERING CAN RERUN A    *
000490*                 SINGLE NIGHT'S COUNT (EV-0052)                  *
000500*  11-JAN-99 CMR  Y2K -- ACCEPT FROM DATE ONLY RETURNS A 2-DIGIT  *
000510*                 YEAR ON THIS COMPILER.  ADDED CENTURY-WINDOW    *
000520*                 EXPANSION (PIVOT YEAR 50) IN PARA 1050 SO THE   *
000530*                 JULIAN-DAY CONVERSION DOES NOT BREAK IN 2000    *
000540*  30-JUL-01 DPK  RAISED THE DETECTION DEDUP TABLE FROM 500 TO    *
000550*                 1000 ENTRIES -- MAIN LIST OUTGREW THE OLD CAP   *
000560*                 DURING THE JULY HEADCOUNT (EV-0077)             *
000570*  14-SEP-03 DPK  LOGGED A ONE-TIME WARNING RATHER THAN ABENDING  *
000580*                 WHEN A DEDUP TABLE FILLS (EV-0104)              *
000590*  19-APR-07 GLR  LIST EXCLUSION COMPARE NOW TRIMS AND UPPERCASES *
000600*                 BOTH SIDES -- "test list " WAS SLIPPING PAST    *
000610*                 THE CONFIGURED "TEST LIST" EXCLUSION (EV-0151)  *
000620*  08-OCT-09 GLR  PARA 1150 NOW TOLERATES A LOWER-CASE TZ CODE ON *
000630*                 THE OVERRIDE CARD AND REJECTS ONE THAT IS NOT   *
000640*                 EVEN ALPHABETIC, INSTEAD OF JUST FALLING BACK   *
000650*                 SILENTLY TO THE DEFAULT (EV-0163)               *
000660*  17-MAR-11 GLR  OFF-THE-LIST DEDUP KEY WAS ONLY CARRYING THE    *
000670*                 FIRST 28 BYTES OF THE IMAGE PATH -- TWO CAMERA  *
000680*                 SIGHTINGS ON THE SAME STREAM IN THE SAME SECOND *
000690*                 WERE COLLAPSING INTO ONE.  WIDENED THE KEY TO   *
000700*                 CARRY THE WHOLE PATH (EV-0170)                  *
000710*  02-FEB-13 GLR  PARM SUBSET CARDS WERE SKIPPING THE EXCLUSION-   *
000720*                 NAME CHECK ENTIRELY -- A "TEST LIST" NAMED      *
000730*                 EXPLICITLY ON THE CARD WAS COUNTING ANYWAY.     *
000740*                 PARA 2110 NOW LOOKS UP THE LIST NAME AND ROUTES *
000750*                 THROUGH THE SAME FILTER AS THE ALL-LISTS PATH   *
000760*                 (EV-0182)                                      *
000770*                                                                *
000780******************************************************************
000790*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820 SOURCE-COMPUTER. VAX-8650.
000830 OBJECT-COMPUTER. VAX-8650.
000840 SPECIAL-NAMES.
000850     C01 IS TOP-OF-FORM
000860     CLASS LOWER-ALPHA   IS "a" THRU "z"
000870     CLASS UPPER-ALPHA   IS "A" THRU "Z"
000880     UPSI-0 IS EV1-RERUN-SWITCH.
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910     SELECT PARM-CARD-FILE
000920            ASSIGN TO EV1PARM
000930            ORGANIZATION IS SEQUENTIAL
000940            FILE STATUS IS WS-PARM-FILE-STATUS.
000950     SELECT RUN-LOG-FILE
000960            ASSIGN TO EV1LOG
000970            ORGANIZATION IS SEQUENTIAL.
000980*
000990 DATA DIVISION.
001000 FILE SECTION.
001010 FD  PARM-CARD-FILE
001020     RECORDING MODE IS F
001030     LABEL RECORDS ARE STANDARD
001040     RECORD CONTAINS 80 CHARACTERS
001050     DATA RECORD IS PARM-CARD-REC.
001060 01  PARM-CARD-REC.
001070     05  PARM-OVERRIDE-DATE                  PIC 9(8).
001080         88  PARM-DATE-NOT-SUPPLIED          VALUE ZERO.
001090     05  PARM-OVERRIDE-TZ-CODE               PIC X(6).
001100     05  PARM-SUBSET-COUNT                   PIC 9(2).
001110     05  PARM-SUBSET-ID OCCURS 5 TIMES       PIC 9(9).
001120     05  FILLER                              PIC X(19).
001130*
001140 FD  RUN-LOG-FILE
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 80 CHARACTERS
001180     DATA RECORD IS RUN-LOG-REC.
001190 01  RUN-LOG-REC.
001200     05  RLR-DATE-STAMP                      PIC 9(8).
001210     05  FILLER                              PIC X(1).
001220     05  RLR-TEXT                            PIC X(71).
001230*
001240 WORKING-STORAGE SECTION.
001250     COPY EVFACLST.
001260     COPY EVDETCTN.
001270     COPY EVCAFROW.
001280*
001290 77  TMP-FLAG                                PIC X.
001300 01  WS-PARM-FILE-STATUS                     PIC X(2) VALUE "00".
001310     88  WS-PARM-FILE-OK                      VALUE "00".
001320*
001330 01  WS-TODAY-YYMMDD                         PIC 9(6).
001340 01  WS-TODAY-SPLIT REDEFINES WS-TODAY-YYMMDD.
001350     05  WS-TODAY-YY                         PIC 9(2).
001360     05  WS-TODAY-MM                         PIC 9(2).
001370     05  WS-TODAY-DD                         PIC 9(2).
001380 01  WS-TODAY-CCYYMMDD                       PIC 9(8).
001390 01  WS-TODAY-CC-SPLIT REDEFINES WS-TODAY-CCYYMMDD.
001400     05  WS-TODAY-CC                         PIC 9(2).
001410     05  FILLER                              PIC 9(6).
001420 01  WS-TARGET-DATE-CCYYMMDD                 PIC 9(8).
001430*
001440 01  WS-EXCLUDE-NAME-TABLE.
001450     05  WS-EXCLUDE-NAME OCCURS 3 TIMES      PIC X(100).
001460 01  WS-EXCLUDE-COUNT                        PIC S9(4) COMP VALUE 3.
001470 01  WS-CMP-NAME                             PIC X(100).
001480 01  WS-CMP-NAME-TRIMMED                     PIC X(100).
001490 77  WS-CMP-CANDIDATE-ID                     PIC 9(9).
001500 77  TMP-SUBSET-FOUND-FLAG                   PIC X.
001510*
001520 01  WS-CAFETERIA-CAMERA-TABLE.
001530     05  WS-CAFETERIA-CAMERA OCCURS 10 TIMES PIC 9(9).
001540 01  WS-CAFETERIA-CAMERA-COUNT               PIC S9(4) COMP VALUE 3.
001550*
001560 01  WS-TZ-TABLE.
001570     05  WS-TZ-ENTRY OCCURS 5 TIMES.
001580         10  WS-TZ-CODE                      PIC X(6).
001590         10  WS-TZ-OFFSET-MIN                PIC S9(4) COMP.
001600 01  WS-TZ-COUNT                             PIC S9(4) COMP VALUE 5.
001610 01  WS-DEFAULT-TZ-CODE                      PIC X(6) VALUE "YEREVN".
001620 01  WS-RESOLVED-TZ-OFFSET-MIN                PIC S9(4) COMP.
001630*
001640 01  WS-WINDOW-LOCAL-HHMM-TABLE.
001650     05  WS-WIN-LOCAL-HHMM OCCURS 6 TIMES    PIC 9(4).
001660 01  WS-WINDOW-TIMES.
001670     05  WS-BR-START-MS                      PIC 9(13).
001680     05  WS-BR-END-MS                        PIC 9(13).
001690     05  WS-LU-START-MS                      PIC 9(13).
001700     05  WS-LU-END-MS                        PIC 9(13).
001710     05  WS-DI-START-MS                      PIC 9(13).
001720     05  WS-DI-END-MS                        PIC 9(13).
001730 01  WS-WINDOW-TAB REDEFINES WS-WINDOW-TIMES.
001740     05  WS-WIN-EPOCH-MS OCCURS 6 TIMES      PIC 9(13).
001750*
001760 01  WS-JDN-WORK.
001770     05  JDN-YYYY                            PIC S9(4)  COMP.
001780     05  JDN-MM                               PIC S9(4)  COMP.
001790     05  JDN-DD                               PIC S9(4)  COMP.
001800     05  JDN-HH                               PIC S9(4)  COMP.
001810     05  JDN-MI                               PIC S9(4)  COMP.
001820     05  JDN-A                                PIC S9(4)  COMP.
001830     05  JDN-Y                                PIC S9(9)  COMP.
001840     05  JDN-M                                PIC S9(4)  COMP.
001850     05  JDN-RESULT                          PIC S9(9)  COMP.
001860     05  JDN-EPOCH-DAYS                       PIC S9(9)  COMP.
001870     05  JDN-EPOCH-SECS                       PIC S9(11) COMP.
001880     05  JDN-EPOCH-MS                         PIC S9(13) COMP.
001890 01  WS-JDN-DUMP-VIEW REDEFINES WS-JDN-WORK.
001900     05  FILLER                              PIC X(44).
001910*
001920 77  SUB1                                    PIC S9(4) COMP.
001930 77  SUB2                                    PIC S9(4) COMP.
001940 77  WIN-SUB                                 PIC S9(4) COMP.
001950 01  SUB1-MAX-FACE-LISTS                     PIC S9(4) COMP VALUE 200.
001960 01  SUB1-MAX-DETECTIONS                     PIC S9(4) COMP VALUE 500.
001970 01  PAGE-ROWS-RETURNED                      PIC S9(4) COMP.
001980*
001990 01  FACE-LIST-COUNT                         PIC S9(4) COMP VALUE ZERO.
002000 01  WS-FACE-LIST-TAB.
002010     05  WS-FL-ENTRY OCCURS 200 TIMES.
002020         10  WS-FL-ID                        PIC 9(9).
002030         10  WS-FL-NAME                      PIC X(100).
002040*
002050 01  TARGET-LIST-COUNT                       PIC S9(4) COMP VALUE ZERO.
002060 01  WS-TARGET-LIST-TAB.
002070     05  WS-TGT-ID OCCURS 200 TIMES          PIC 9(9).
002080 01  TARGET-MATCH-FOUND-FLAG                 PIC X VALUE "N".
002090     88  TARGET-MATCH-FOUND                  VALUE "Y".
002100 01  TARGET-MATCH-INDEX                      PIC S9(4) COMP.
002110*
002120 01  WS-CURRENT-MEAL                         PIC S9(4) COMP.
002130     88  MEAL-IS-BREAKFAST                   VALUE 1.
002140     88  MEAL-IS-LUNCH                       VALUE 2.
002150     88  MEAL-IS-DINNER                      VALUE 3.
002160*
002170 01  WS-BR-DEDUP-TAB.
002180     05  WS-BR-DD-COUNT                      PIC S9(4) COMP VALUE ZERO.
002190     05  WS-BR-DD-ENTRY OCCURS 1000 TIMES.
002200         10  WS-BR-DD-LIST-ID                PIC 9(9).
002210         10  WS-BR-DD-ITEM-ID                PIC 9(9).
002220     05  WS-BR-DD-FULL-FLAG                  PIC X VALUE "N".
002230 01  WS-LU-DEDUP-TAB.
002240     05  WS-LU-DD-COUNT                      PIC S9(4) COMP VALUE ZERO.
002250     05  WS-LU-DD-ENTRY OCCURS 1000 TIMES.
002260         10  WS-LU-DD-LIST-ID                PIC 9(9).
002270         10  WS-LU-DD-ITEM-ID                PIC 9(9).
002280     05  WS-LU-DD-FULL-FLAG                  PIC X VALUE "N".
002290 01  WS-DI-DEDUP-TAB.
002300     05  WS-DI-DD-COUNT                      PIC S9(4) COMP VALUE ZERO.
002310     05  WS-DI-DD-ENTRY OCCURS 1000 TIMES.
002320         10  WS-DI-DD-LIST-ID                PIC 9(9).
002330         10  WS-DI-DD-ITEM-ID                PIC 9(9).
002340     05  WS-DI-DD-FULL-FLAG                  PIC X VALUE "N".
002350*
002360 01  WS-BR-OFF-TAB.
002370     05  WS-BR-OFF-COUNT                     PIC S9(4) COMP VALUE ZERO.
002380     05  WS-BR-OFF-ENTRY OCCURS 500 TIMES.
002390         10  WS-BR-OFF-TYPE                  PIC X.
002400         10  WS-BR-OFF-KEY                   PIC X(222).
002410     05  WS-BR-OFF-FULL-FLAG                 PIC X VALUE "N".
002420 01  WS-LU-OFF-TAB.
002430     05  WS-LU-OFF-COUNT                     PIC S9(4) COMP VALUE ZERO.
002440     05  WS-LU-OFF-ENTRY OCCURS 500 TIMES.
002450         10  WS-LU-OFF-TYPE                  PIC X.
002460         10  WS-LU-OFF-KEY                   PIC X(222).
002470     05  WS-LU-OFF-FULL-FLAG                 PIC X VALUE "N".
002480 01  WS-DI-OFF-TAB.
002490     05  WS-DI-OFF-COUNT                     PIC S9(4) COMP VALUE ZERO.
002500     05  WS-DI-OFF-ENTRY OCCURS 500 TIMES.
002510         10  WS-DI-OFF-TYPE                  PIC X.
002520         10  WS-DI-OFF-KEY                   PIC X(222).
002530     05  WS-DI-OFF-FULL-FLAG                 PIC X VALUE "N".
002540*
002550*    HOLDS THE FULL TIMESTAMP + STREAM + IMAGE-PATH COMPOSITE FOR
002560*    A CAMERA SIGHTING WITH NO DETECTION ID -- MUST BE WIDE ENOUGH
002570*    FOR THE WHOLE DET_FACE_IMAGE PATH (200) OR TWO SIGHTINGS ON
002580*    THE SAME CAMERA IN THE SAME SECOND WHOSE PATHS ONLY DIFFER
002590*    PAST BYTE 28 GET FOLDED TOGETHER AND UNDERCOUNTED (EV-0170).
002600 01  WS-OFF-KEY-BUILD.
002610     05  WS-OFF-KEY-TYPE                     PIC X.
002620     05  WS-OFF-KEY-VALUE                    PIC X(222).
002630*
002640 01  PIVOT-ROW-COUNT                         PIC S9(4) COMP VALUE ZERO.
002650 01  WS-PIVOT-ROW-TAB.
002660     05  WS-PIVOT-ROW OCCURS 201 TIMES.
002670         10  WS-PVT-CATEGORY                 PIC X(100).
002680         10  WS-PVT-BREAKFAST                PIC 9(5).
002690         10  WS-PVT-LUNCH                    PIC 9(5).
002700         10  WS-PVT-DINNER                   PIC 9(5).
002710         10  WS-PVT-TOTAL                    PIC 9(6).
002720*
002730 01  WS-SWAP-ID                              PIC 9(9).
002740 01  WS-EDIT-ID-IN                           PIC 9(9).
002750 01  WS-EDIT-ID-EDITED                       PIC Z(8)9.
002760 01  WS-EDIT-ID-OUT                          PIC X(9).
002770 01  WS-EDIT-FIRST-NONBLANK                  PIC S9(4) COMP.
002780 77  WS-CALL-RETURN-CODE                     PIC S9(9) COMP.
002790*
002800 01  SQLCA.
002810     03  SQLCAID                             PIC X(8) VALUE "SQLCA   ".
002820     03  SQLCABC                             PIC S9(9) COMP VALUE 128.
002830     03  SQLCODE                             PIC S9(9) COMP.
002840         88  SQL-SUCCESS                     VALUE 0.
002850         88  SQL-NOT-FOUND                   VALUE 100.
002860         88  SQL-DUPLICATE-IDX               VALUE -803.
002870         88  SQL-LOCKED-RECORD                VALUE -1003.
002880     03  SQLERRML                            PIC S9(4) COMP VALUE 0.
002890     03  SQLERRMC                            PIC X(70).
002900     03  SQLERRD                             PIC S9(9) COMP OCCURS 6.
002910     03  SQLWARN                             PIC X(8).
002920     03  SQLEXT                              PIC X(8).
002930*
002940 01  Rdb$MESSAGE-VECTOR EXTERNAL GLOBAL.
002950     03  Rdb$LU-NUM-ARGUMENTS                PIC S9(9) COMP.
002960     03  Rdb$LU-STATUS                       PIC S9(9) COMP.
002970     03  Rdb$ALU-ARGUMENTS OCCURS 18.
002980         05  Rdb$LU-ARGUMENTS                PIC S9(9) COMP.
002990*
003000 01  ERR-RET                                 PIC S9(9) COMP.
003010 01  ERR-SUB                                 PIC 9(9)  COMP.
003020 01  ERR-FLAGS                               PIC 9(9)  COMP.
003030 01  ERR-LENGTH                              PIC 9(9)  COMP.
003040 01  ERR-BUFFER                              PIC X(80).
003050*
003060 PROCEDURE DIVISION.
003070 MAIN-PARA.
003080     PERFORM 1000-INITIALISATION.
003090
003100     PERFORM 1100-RESOLVE-WINDOWS THRU 1100-EXIT.
003110
003120     PERFORM 2000-READ-FACE-LISTS THRU 2000-EXIT.
003130
003140     PERFORM 2100-BUILD-TARGET-LISTS THRU 2100-EXIT.
003150
003160     PERFORM 3000-PROCESS-MEAL-WINDOWS THRU 3000-EXIT.
003170
003180     PERFORM 4000-BUILD-PIVOT-ROWS THRU 4000-EXIT.
003190
003200     PERFORM 5000-WRITE-REPORT THRU 5000-EXIT.
003210
003220     PERFORM 9000-TERMINATION.
003230
003240     STOP RUN.
003250*
003260 1000-INITIALISATION.
003270     MOVE ZERO TO SQLCODE.
003280     OPEN OUTPUT RUN-LOG-FILE.
003290     OPEN INPUT PARM-CARD-FILE.
003300     IF NOT WS-PARM-FILE-OK
003310         MOVE ZERO TO PARM-OVERRIDE-DATE
003320         MOVE SPACES TO PARM-OVERRIDE-TZ-CODE
003330         MOVE ZERO TO PARM-SUBSET-COUNT
003340     ELSE
003350         READ PARM-CARD-FILE
003360             AT END
003370                 MOVE ZERO TO PARM-OVERRIDE-DATE
003380                 MOVE SPACES TO PARM-OVERRIDE-TZ-CODE
003390                 MOVE ZERO TO PARM-SUBSET-COUNT
003400         END-READ
003410     END-IF.
003420
003430     ACCEPT WS-TODAY-YYMMDD FROM DATE.
003440     PERFORM 1050-EXPAND-CENTURY.
003450
003460     IF PARM-DATE-NOT-SUPPLIED
003470         MOVE WS-TODAY-CCYYMMDD TO WS-TARGET-DATE-CCYYMMDD
003480     ELSE
003490         MOVE PARM-OVERRIDE-DATE TO WS-TARGET-DATE-CCYYMMDD
003500     END-IF.
003510
003520     PERFORM 1020-LOAD-TZ-TABLE.
003530
003540     MOVE  700 TO WS-WIN-LOCAL-HHMM (1).
003550     MOVE 1000 TO WS-WIN-LOCAL-HHMM (2).
003560     MOVE 1200 TO WS-WIN-LOCAL-HHMM (3).
003570     MOVE 1500 TO WS-WIN-LOCAL-HHMM (4).
003580     MOVE 1800 TO WS-WIN-LOCAL-HHMM (5).
003590     MOVE 2100 TO WS-WIN-LOCAL-HHMM (6).
003600
003610     MOVE 101 TO WS-CAFETERIA-CAMERA (1).
003620     MOVE 102 TO WS-CAFETERIA-CAMERA (2).
003630     MOVE 103 TO WS-CAFETERIA-CAMERA (3).
003640*    LISTS EXCLUDED FROM THE PIVOT REGARDLESS OF SUBSET REQUEST
003650*    -- CATERING KEEPS THESE OUT OF THE HEADCOUNT (EV-0040).
003660     MOVE "TEST LIST" TO WS-EXCLUDE-NAME (1).
003670     MOVE "DECOMMISSIONED" TO WS-EXCLUDE-NAME (2).
003680     MOVE "SPARE" TO WS-EXCLUDE-NAME (3).
003690*
003700 1020-LOAD-TZ-TABLE.
003710     MOVE "YEREVN" TO WS-TZ-CODE (1).
003720     MOVE  240     TO WS-TZ-OFFSET-MIN (1).
003730     MOVE "MOSCOW" TO WS-TZ-CODE (2).
003740     MOVE  180     TO WS-TZ-OFFSET-MIN (2).
003750     MOVE "UTC   " TO WS-TZ-CODE (3).
003760     MOVE    0     TO WS-TZ-OFFSET-MIN (3).
003770     MOVE "TBLISI" TO WS-TZ-CODE (4).
003780     MOVE  240     TO WS-TZ-OFFSET-MIN (4).
003790     MOVE "BAKU  " TO WS-TZ-CODE (5).
003800     MOVE  240     TO WS-TZ-OFFSET-MIN (5).
003810*
003820 1050-EXPAND-CENTURY.
003830*    Y2K WINDOWING -- SEE CHANGE LOG 11-JAN-99.  PIVOT YEAR 50:
003840*    00-49 IS 20XX, 50-99 IS 19XX.  THIS FACILITY HAS NO
003850*    ATTENDANCE RECORDS PREDATING 1994 SO THE WINDOW IS SAFE.
003860     IF WS-TODAY-YY < 50
003870         MOVE 20 TO WS-TODAY-CC
003880     ELSE
003890         MOVE 19 TO WS-TODAY-CC
003900     END-IF.
003910     MOVE WS-TODAY-YY TO WS-TODAY-CCYYMMDD (3:2).
003920     MOVE WS-TODAY-MM TO WS-TODAY-CCYYMMDD (5:2).
003930     MOVE WS-TODAY-DD TO WS-TODAY-CCYYMMDD (7:2).
003940*
003950 1100-RESOLVE-WINDOWS.
003960     PERFORM 1150-RESOLVE-TIMEZONE THRU 1150-EXIT.
003970
003980     PERFORM 1200-CALC-EPOCH-MILLIS THRU 1200-EXIT
003990         VARYING WIN-SUB FROM 1 BY 1
004000         UNTIL WIN-SUB > 6.
004010 1100-EXIT.
004020     EXIT.
004030*
004040 1150-RESOLVE-TIMEZONE.
004050     MOVE ZERO TO WS-RESOLVED-TZ-OFFSET-MIN.
004060     MOVE "N" TO TMP-FLAG.
004070*    OPERATORS SOMETIMES PUNCH THE OVERRIDE CARD IN LOWER CASE --
004080*    THE TZ TABLE IS KEPT UPPER CASE ONLY, SO CATCH IT HERE
004090*    RATHER THAN LET IT FALL THROUGH AS "NOT RECOGNISED".
004100     IF PARM-OVERRIDE-TZ-CODE NOT = SPACES
004110         AND PARM-OVERRIDE-TZ-CODE (1:1) IS LOWER-ALPHA
004120         INSPECT PARM-OVERRIDE-TZ-CODE
004130             CONVERTING "abcdefghijklmnopqrstuvwxyz"
004140                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004150     END-IF.
004160     IF PARM-OVERRIDE-TZ-CODE NOT = SPACES
004170         AND PARM-OVERRIDE-TZ-CODE (1:1) IS NOT UPPER-ALPHA
004180         DISPLAY "EV1: OVERRIDE TZ CODE IS NOT A CODE AT ALL -- "
004190             "FALLING BACK TO DEFAULT -- " PARM-OVERRIDE-TZ-CODE
004200         MOVE SPACES TO PARM-OVERRIDE-TZ-CODE
004210     END-IF.
004220     IF PARM-OVERRIDE-TZ-CODE NOT = SPACES
004230         PERFORM 1155-MATCH-OVERRIDE-TZ THRU 1155-EXIT
004240             VARYING SUB1 FROM 1 BY 1
004250             UNTIL SUB1 > WS-TZ-COUNT
004260         IF TMP-FLAG = "N"
004270             DISPLAY "EV1: OVERRIDE TZ CODE NOT RECOGNISED, "
004280                 "FALLING BACK TO DEFAULT -- " PARM-OVERRIDE-TZ-CODE
004290         END-IF
004300     END-IF.
004310
004320     IF TMP-FLAG = "N"
004330         PERFORM 1157-MATCH-DEFAULT-TZ THRU 1157-EXIT
004340             VARYING SUB1 FROM 1 BY 1
004350             UNTIL SUB1 > WS-TZ-COUNT
004360     END-IF.
004370 1150-EXIT.
004380     EXIT.
004390*
004400 1155-MATCH-OVERRIDE-TZ.
004410     IF WS-TZ-CODE (SUB1) = PARM-OVERRIDE-TZ-CODE
004420         MOVE WS-TZ-OFFSET-MIN (SUB1)
004430             TO WS-RESOLVED-TZ-OFFSET-MIN
004440         MOVE "Y" TO TMP-FLAG
004450     END-IF.
004460 1155-EXIT.
004470     EXIT.
004480*
004490 1157-MATCH-DEFAULT-TZ.
004500     IF WS-TZ-CODE (SUB1) = WS-DEFAULT-TZ-CODE
004510         MOVE WS-TZ-OFFSET-MIN (SUB1)
004520             TO WS-RESOLVED-TZ-OFFSET-MIN
004530     END-IF.
004540 1157-EXIT.
004550     EXIT.
004560*
004570 1200-CALC-EPOCH-MILLIS.
004580     MOVE WS-TARGET-DATE-CCYYMMDD (1:4) TO JDN-YYYY.
004590     MOVE WS-TARGET-DATE-CCYYMMDD (5:2) TO JDN-MM.
004600     MOVE WS-TARGET-DATE-CCYYMMDD (7:2) TO JDN-DD.
004610     DIVIDE WS-WIN-LOCAL-HHMM (WIN-SUB) BY 100
004620         GIVING JDN-HH REMAINDER JDN-MI.
004630
004640*    STANDARD JULIAN-DAY-NUMBER CONVERSION -- KEPT AS INTEGER
004650*    ARITHMETIC SINCE THIS COMPILER HAS NO DATE INTRINSICS.
004660     COMPUTE JDN-A = (14 - JDN-MM) / 12.
004670     COMPUTE JDN-Y = JDN-YYYY + 4800 - JDN-A.
004680     COMPUTE JDN-M = JDN-MM + (12 * JDN-A) - 3.
004690     COMPUTE JDN-RESULT =
004700         JDN-DD
004710         + (((153 * JDN-M) + 2) / 5)
004720         + (365 * JDN-Y)
004730         + (JDN-Y / 4)
004740         - (JDN-Y / 100)
004750         + (JDN-Y / 400)
004760         - 32045.
004770     COMPUTE JDN-EPOCH-DAYS = JDN-RESULT - 2440588.
004780     COMPUTE JDN-EPOCH-SECS =
004790         (JDN-EPOCH-DAYS * 86400)
004800         + (JDN-HH * 3600)
004810         + (JDN-MI * 60)
004820         - (WS-RESOLVED-TZ-OFFSET-MIN * 60).
004830     COMPUTE JDN-EPOCH-MS = JDN-EPOCH-SECS * 1000.
004840
004850     MOVE JDN-EPOCH-MS TO WS-WIN-EPOCH-MS (WIN-SUB).
004860 1200-EXIT.
004870     EXIT.
004880*
004890 2000-READ-FACE-LISTS.
004900     MOVE ZERO TO FACE-LIST-COUNT.
004910     CALL "EV_OC_FACE_LISTS" USING SQLCA.
004920
004930     IF NOT SQL-SUCCESS
004940         DISPLAY "EV1: OC FACE_LISTS NG CODE=" SQLCODE
004950             WITH CONVERSION
004960         GO TO 2000-EXIT
004970     END-IF.
004980
004990     PERFORM 2050-FETCH-ONE-LIST THRU 2050-EXIT
005000         VARYING SUB1 FROM 1 BY 1
005010         UNTIL SUB1 > SUB1-MAX-FACE-LISTS
005020            OR NOT SQL-SUCCESS.
005030
005040     CALL "EV_CC_FACE_LISTS" USING SQLCA.
005050 2000-EXIT.
005060     EXIT.
005070*
005080 2050-FETCH-ONE-LIST.
005090     CALL "EV_FC_FACE_LISTS" USING SQLCA FACE_LIST_REC.
005100
005110     EVALUATE TRUE
005120         WHEN SQL-SUCCESS
005130             ADD 1 TO FACE-LIST-COUNT
005140             MOVE LIST_ID   TO WS-FL-ID (FACE-LIST-COUNT)
005150             MOVE LIST_NAME TO WS-FL-NAME (FACE-LIST-COUNT)
005160         WHEN SQL-NOT-FOUND
005170             CONTINUE
005180         WHEN OTHER
005190             DISPLAY "EV1: FC FACE_LISTS NG CODE=" SQLCODE
005200                 WITH CONVERSION
005210     END-EVALUATE.
005220 2050-EXIT.
005230     EXIT.
005240*
005250 2100-BUILD-TARGET-LISTS.
005260     MOVE ZERO TO TARGET-LIST-COUNT.
005270
005280     IF PARM-SUBSET-COUNT > ZERO
005290         IF PARM-SUBSET-COUNT > 5
005300             DISPLAY "EV1: PARM SUBSET COUNT " PARM-SUBSET-COUNT
005310                 " EXCEEDS THE 5-LIST CARD LIMIT, TRUNCATED"
005320             MOVE 5 TO PARM-SUBSET-COUNT
005330         END-IF
005340         PERFORM 2110-ADD-SUBSET-LIST THRU 2110-EXIT
005350             VARYING SUB1 FROM 1 BY 1
005360             UNTIL SUB1 > PARM-SUBSET-COUNT
005370     ELSE
005380         PERFORM 2150-FILTER-ONE-LIST THRU 2150-EXIT
005390             VARYING SUB1 FROM 1 BY 1
005400             UNTIL SUB1 > FACE-LIST-COUNT
005410     END-IF.
005420
005430     PERFORM 2190-SORT-TARGET-LISTS THRU 2190-EXIT.
005440 2100-EXIT.
005450     EXIT.
005460*
005470 2110-ADD-SUBSET-LIST.
005480*    A LIST NAMED ON THE PARM CARD IS NOT EXEMPT FROM THE
005490*    EXCLUSION-NAME CHECK -- REQ EV-0151 APPLIES TO EVERY LIST
005500*    THAT GOES ON THE TARGET SET, SUBSET CARD OR NOT.  LOOK THE
005510*    LIST UP ON FACE_LISTS TO GET ITS NAME, THEN RUN IT THROUGH
005520*    THE SAME FILTER AS THE "ALL LISTS" PATH.
005530     MOVE "N" TO TMP-SUBSET-FOUND-FLAG.
005540     PERFORM 2112-SCAN-FL-BY-ID THRU 2112-EXIT
005550         VARYING SUB2 FROM 1 BY 1
005560         UNTIL SUB2 > FACE-LIST-COUNT.
005570
005580     IF TMP-SUBSET-FOUND-FLAG = "N"
005590         DISPLAY "EV1: PARM SUBSET LIST ID " PARM-SUBSET-ID (SUB1)
005600             " NOT ON FACE_LISTS, SKIPPED"
005610     ELSE
005620         MOVE PARM-SUBSET-ID (SUB1) TO WS-CMP-CANDIDATE-ID
005630         PERFORM 2160-FILTER-AND-ADD THRU 2160-EXIT
005640     END-IF.
005650 2110-EXIT.
005660     EXIT.
005670*
005680 2112-SCAN-FL-BY-ID.
005690     IF WS-FL-ID (SUB2) = PARM-SUBSET-ID (SUB1)
005700         MOVE "Y" TO TMP-SUBSET-FOUND-FLAG
005710         MOVE WS-FL-NAME (SUB2) TO WS-CMP-NAME
005720     END-IF.
005730 2112-EXIT.
005740     EXIT.
005750*
005760 2150-FILTER-ONE-LIST.
005770     MOVE WS-FL-NAME (SUB1) TO WS-CMP-NAME.
005780     MOVE WS-FL-ID (SUB1) TO WS-CMP-CANDIDATE-ID.
005790     PERFORM 2160-FILTER-AND-ADD THRU 2160-EXIT.
005800 2150-EXIT.
005810     EXIT.
005820*
005830 2160-FILTER-AND-ADD.
005840*    NAME COMPARE IS CASE- AND LEADING-BLANK-INSENSITIVE PER
005850*    REQ EV-0151 -- BOTH SIDES ARE UPPERCASED AND LEFT-JUSTIFIED
005860*    BEFORE THE COMPARE, TRAILING BLANKS TAKE CARE OF THEMSELVES
005870*    SINCE BOTH FIELDS ARE FIXED PIC X(100).  SHARED BY THE
005880*    ALL-LISTS PATH AND THE PARM SUBSET PATH SO THE CHECK ALWAYS
005890*    RUNS EITHER WAY (EV-0182).
005900     INSPECT WS-CMP-NAME
005910         CONVERTING "abcdefghijklmnopqrstuvwxyz"
005920                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005930     PERFORM 2155-FIND-FIRST-NONBLANK THRU 2155-EXIT
005940         VARYING SUB2 FROM 1 BY 1
005950         UNTIL WS-CMP-NAME (SUB2:1) NOT = SPACE
005960            OR SUB2 > 100.
005970     IF SUB2 > 100
005980         MOVE SPACES TO WS-CMP-NAME-TRIMMED
005990     ELSE
006000         MOVE WS-CMP-NAME (SUB2:) TO WS-CMP-NAME-TRIMMED
006010     END-IF.
006020
006030     MOVE "N" TO TMP-FLAG.
006040     PERFORM 2158-SCAN-EXCLUDE-LIST THRU 2158-EXIT
006050         VARYING SUB2 FROM 1 BY 1
006060         UNTIL SUB2 > WS-EXCLUDE-COUNT.
006070
006080     IF TMP-FLAG = "N"
006090         ADD 1 TO TARGET-LIST-COUNT
006100         MOVE WS-CMP-CANDIDATE-ID TO WS-TGT-ID (TARGET-LIST-COUNT)
006110     END-IF.
006120 2160-EXIT.
006130     EXIT.
006140*
006150 2155-FIND-FIRST-NONBLANK.
006160     CONTINUE.
006170 2155-EXIT.
006180     EXIT.
006190*
006200 2158-SCAN-EXCLUDE-LIST.
006210     IF WS-CMP-NAME-TRIMMED = WS-EXCLUDE-NAME (SUB2)
006220         MOVE "Y" TO TMP-FLAG
006230     END-IF.
006240 2158-EXIT.
006250     EXIT.
006260*
006270 2190-SORT-TARGET-LISTS.
006280*    STRAIGHT BUBBLE SORT -- TABLE IS AT MOST 200 ENTRIES SO A
006290*    QUADRATIC SORT COSTS NOTHING NOTICEABLE ON THIS MACHINE.
006300     PERFORM 2192-SORT-ONE-PASS THRU 2192-EXIT
006310         VARYING SUB1 FROM 1 BY 1
006320         UNTIL SUB1 > TARGET-LIST-COUNT.
006330 2190-EXIT.
006340     EXIT.
006350*
006360 2192-SORT-ONE-PASS.
006370     PERFORM 2194-SORT-COMPARE-SWAP THRU 2194-EXIT
006380         VARYING SUB2 FROM 1 BY 1
006390         UNTIL SUB2 > TARGET-LIST-COUNT - SUB1.
006400 2192-EXIT.
006410     EXIT.
006420*
006430 2194-SORT-COMPARE-SWAP.
006440     IF WS-TGT-ID (SUB2) > WS-TGT-ID (SUB2 + 1)
006450         MOVE WS-TGT-ID (SUB2)     TO WS-SWAP-ID
006460         MOVE WS-TGT-ID (SUB2 + 1) TO WS-TGT-ID (SUB2)
006470         MOVE WS-SWAP-ID           TO WS-TGT-ID (SUB2 + 1)
006480     END-IF.
006490 2194-EXIT.
006500     EXIT.
006510*
006520 3000-PROCESS-MEAL-WINDOWS.
006530     MOVE 1 TO WS-CURRENT-MEAL.
006540     PERFORM 3500-SCAN-WINDOW-FETCH THRU 3500-EXIT.
006550
006560     MOVE 2 TO WS-CURRENT-MEAL.
006570     PERFORM 3500-SCAN-WINDOW-FETCH THRU 3500-EXIT.
006580
006590     MOVE 3 TO WS-CURRENT-MEAL.
006600     PERFORM 3500-SCAN-WINDOW-FETCH THRU 3500-EXIT.
006610 3000-EXIT.
006620     EXIT.
006630*
006640 3500-SCAN-WINDOW-FETCH.
006650     EVALUATE TRUE
006660         WHEN MEAL-IS-BREAKFAST
006670             CALL "EV_OC_DETECTIONS" USING SQLCA
006680                 WS-BR-START-MS WS-BR-END-MS
006690                 WS-CAFETERIA-CAMERA-COUNT WS-CAFETERIA-CAMERA-TABLE
006700         WHEN MEAL-IS-LUNCH
006710             CALL "EV_OC_DETECTIONS" USING SQLCA
006720                 WS-LU-START-MS WS-LU-END-MS
006730                 WS-CAFETERIA-CAMERA-COUNT WS-CAFETERIA-CAMERA-TABLE
006740         WHEN MEAL-IS-DINNER
006750             CALL "EV_OC_DETECTIONS" USING SQLCA
006760                 WS-DI-START-MS WS-DI-END-MS
006770                 WS-CAFETERIA-CAMERA-COUNT WS-CAFETERIA-CAMERA-TABLE
006780     END-EVALUATE.
006790
006800     IF NOT SQL-SUCCESS
006810         DISPLAY "EV1: OC DETECTIONS NG CODE=" SQLCODE
006820             WITH CONVERSION
006830         GO TO 3500-EXIT
006840     END-IF.
006850
006860     MOVE ZERO TO PAGE-ROWS-RETURNED.
006870     PERFORM 3550-FETCH-ONE-PAGE THRU 3550-EXIT
006880         UNTIL PAGE-ROWS-RETURNED < SUB1-MAX-DETECTIONS
006890            AND PAGE-ROWS-RETURNED NOT = ZERO
006900         OR NOT SQL-SUCCESS.
006910
006920     CALL "EV_CC_DETECTIONS" USING SQLCA.
006930 3500-EXIT.
006940     EXIT.
006950*
006960 3550-FETCH-ONE-PAGE.
006970     MOVE ZERO TO PAGE-ROWS-RETURNED.
006980     PERFORM 3600-ACCUM-DETECTION THRU 3600-EXIT
006990         VARYING SUB1 FROM 1 BY 1
007000         UNTIL SUB1 > SUB1-MAX-DETECTIONS
007010            OR NOT SQL-SUCCESS.
007020 3550-EXIT.
007030     EXIT.
007040*
007050 3600-ACCUM-DETECTION.
007060     CALL "EV_FC_DETECTIONS" USING SQLCA DETECTION_REC.
007070
007080     EVALUATE TRUE
007090         WHEN SQL-SUCCESS
007100             ADD 1 TO PAGE-ROWS-RETURNED
007110             IF DET_LIST_ITEM_ID_ABSENT OR DET_OFF_THE_LIST
007120                 PERFORM 3700-ACCUM-OFFLIST THRU 3700-EXIT
007130             ELSE
007140                 PERFORM 3750-CHECK-TARGET-LIST THRU 3750-EXIT
007150                 IF TARGET-MATCH-FOUND
007160                     PERFORM 3800-ACCUM-ONLIST THRU 3800-EXIT
007170                 END-IF
007180             END-IF
007190         WHEN SQL-NOT-FOUND
007200             CONTINUE
007210         WHEN OTHER
007220             DISPLAY "EV1: FC DETECTIONS NG CODE=" SQLCODE
007230                 WITH CONVERSION
007240     END-EVALUATE.
007250 3600-EXIT.
007260     EXIT.
007270*
007280 3700-ACCUM-OFFLIST.
007290     IF DET_ID_ABSENT
007300         MOVE "C" TO WS-OFF-KEY-TYPE
007310         MOVE SPACES TO WS-OFF-KEY-VALUE
007320*        FULL COMPOSITE PER EV-0170 -- TIMESTAMP + STREAM + THE
007330*        WHOLE IMAGE PATH, NOT JUST A PREFIX OF IT.
007340         STRING DET_TIMESTAMP  DELIMITED BY SIZE
007350                DET_STREAM_ID  DELIMITED BY SIZE
007360                DET_FACE_IMAGE DELIMITED BY SIZE
007370             INTO WS-OFF-KEY-VALUE
007380     ELSE
007390         MOVE "I" TO WS-OFF-KEY-TYPE
007400         MOVE SPACES TO WS-OFF-KEY-VALUE
007410         MOVE DET_ID TO WS-OFF-KEY-VALUE (1:9)
007420     END-IF.
007430
007440     EVALUATE TRUE
007450         WHEN MEAL-IS-BREAKFAST
007460             PERFORM 3720-ADD-OFF-BREAKFAST THRU 3720-EXIT
007470         WHEN MEAL-IS-LUNCH
007480             PERFORM 3730-ADD-OFF-LUNCH THRU 3730-EXIT
007490         WHEN MEAL-IS-DINNER
007500             PERFORM 3740-ADD-OFF-DINNER THRU 3740-EXIT
007510     END-EVALUATE.
007520 3700-EXIT.
007530     EXIT.
007540*
007550 3720-ADD-OFF-BREAKFAST.
007560     MOVE "N" TO TMP-FLAG.
007570     PERFORM 3721-SCAN-BR-OFF-KEY THRU 3721-EXIT
007580         VARYING SUB2 FROM 1 BY 1
007590         UNTIL SUB2 > WS-BR-OFF-COUNT.
007600     IF TMP-FLAG = "N"
007610         IF WS-BR-OFF-COUNT < 500
007620             ADD 1 TO WS-BR-OFF-COUNT
007630             MOVE WS-OFF-KEY-TYPE  TO WS-BR-OFF-TYPE (WS-BR-OFF-COUNT)
007640             MOVE WS-OFF-KEY-VALUE TO WS-BR-OFF-KEY (WS-BR-OFF-COUNT)
007650         ELSE
007660             IF WS-BR-OFF-FULL-FLAG = "N"
007670                 DISPLAY "EV1: BREAKFAST OFF-LIST TABLE FULL, "
007680                     "REMAINING SIGHTINGS UNDERCOUNTED"
007690                 MOVE "Y" TO WS-BR-OFF-FULL-FLAG
007700             END-IF
007710         END-IF
007720     END-IF.
007730 3720-EXIT.
007740     EXIT.
007750*
007760 3721-SCAN-BR-OFF-KEY.
007770     IF WS-BR-OFF-TYPE (SUB2) = WS-OFF-KEY-TYPE
007780        AND WS-BR-OFF-KEY (SUB2) = WS-OFF-KEY-VALUE
007790         MOVE "Y" TO TMP-FLAG
007800     END-IF.
007810 3721-EXIT.
007820     EXIT.
007830*
007840 3730-ADD-OFF-LUNCH.
007850     MOVE "N" TO TMP-FLAG.
007860     PERFORM 3731-SCAN-LU-OFF-KEY THRU 3731-EXIT
007870         VARYING SUB2 FROM 1 BY 1
007880         UNTIL SUB2 > WS-LU-OFF-COUNT.
007890     IF TMP-FLAG = "N"
007900         IF WS-LU-OFF-COUNT < 500
007910             ADD 1 TO WS-LU-OFF-COUNT
007920             MOVE WS-OFF-KEY-TYPE  TO WS-LU-OFF-TYPE (WS-LU-OFF-COUNT)
007930             MOVE WS-OFF-KEY-VALUE TO WS-LU-OFF-KEY (WS-LU-OFF-COUNT)
007940         ELSE
007950             IF WS-LU-OFF-FULL-FLAG = "N"
007960                 DISPLAY "EV1: LUNCH OFF-LIST TABLE FULL, "
007970                     "REMAINING SIGHTINGS UNDERCOUNTED"
007980                 MOVE "Y" TO WS-LU-OFF-FULL-FLAG
007990             END-IF
008000         END-IF
008010     END-IF.
008020 3730-EXIT.
008030     EXIT.
008040*
008050 3731-SCAN-LU-OFF-KEY.
008060     IF WS-LU-OFF-TYPE (SUB2) = WS-OFF-KEY-TYPE
008070        AND WS-LU-OFF-KEY (SUB2) = WS-OFF-KEY-VALUE
008080         MOVE "Y" TO TMP-FLAG
008090     END-IF.
008100 3731-EXIT.
008110     EXIT.
008120*
008130 3740-ADD-OFF-DINNER.
008140     MOVE "N" TO TMP-FLAG.
008150     PERFORM 3741-SCAN-DI-OFF-KEY THRU 3741-EXIT
008160         VARYING SUB2 FROM 1 BY 1
008170         UNTIL SUB2 > WS-DI-OFF-COUNT.
008180     IF TMP-FLAG = "N"
008190         IF WS-DI-OFF-COUNT < 500
008200             ADD 1 TO WS-DI-OFF-COUNT
008210             MOVE WS-OFF-KEY-TYPE  TO WS-DI-OFF-TYPE (WS-DI-OFF-COUNT)
008220             MOVE WS-OFF-KEY-VALUE TO WS-DI-OFF-KEY (WS-DI-OFF-COUNT)
008230         ELSE
008240             IF WS-DI-OFF-FULL-FLAG = "N"
008250                 DISPLAY "EV1: DINNER OFF-LIST TABLE FULL, "
008260                     "REMAINING SIGHTINGS UNDERCOUNTED"
008270                 MOVE "Y" TO WS-DI-OFF-FULL-FLAG
008280             END-IF
008290         END-IF
008300     END-IF.
008310 3740-EXIT.
008320     EXIT.
008330*
008340 3741-SCAN-DI-OFF-KEY.
008350     IF WS-DI-OFF-TYPE (SUB2) = WS-OFF-KEY-TYPE
008360        AND WS-DI-OFF-KEY (SUB2) = WS-OFF-KEY-VALUE
008370         MOVE "Y" TO TMP-FLAG
008380     END-IF.
008390 3741-EXIT.
008400     EXIT.
008410*
008420 3750-CHECK-TARGET-LIST.
008430     MOVE "N" TO TARGET-MATCH-FOUND-FLAG.
008440     PERFORM 3755-SCAN-TARGET-ID THRU 3755-EXIT
008450         VARYING SUB2 FROM 1 BY 1
008460         UNTIL SUB2 > TARGET-LIST-COUNT.
008470 3750-EXIT.
008480     EXIT.
008490*
008500 3755-SCAN-TARGET-ID.
008510     IF WS-TGT-ID (SUB2) = DET_LIST_ID
008520         MOVE "Y" TO TARGET-MATCH-FOUND-FLAG
008530     END-IF.
008540 3755-EXIT.
008550     EXIT.
008560*
008570 3800-ACCUM-ONLIST.
008580     EVALUATE TRUE
008590         WHEN MEAL-IS-BREAKFAST
008600             PERFORM 3820-ADD-ON-BREAKFAST THRU 3820-EXIT
008610         WHEN MEAL-IS-LUNCH
008620             PERFORM 3830-ADD-ON-LUNCH THRU 3830-EXIT
008630         WHEN MEAL-IS-DINNER
008640             PERFORM 3840-ADD-ON-DINNER THRU 3840-EXIT
008650     END-EVALUATE.
008660 3800-EXIT.
008670     EXIT.
008680*
008690 3820-ADD-ON-BREAKFAST.
008700     MOVE "N" TO TMP-FLAG.
008710     PERFORM 3821-SCAN-BR-DD-KEY THRU 3821-EXIT
008720         VARYING SUB2 FROM 1 BY 1
008730         UNTIL SUB2 > WS-BR-DD-COUNT.
008740     IF TMP-FLAG = "N"
008750         IF WS-BR-DD-COUNT < 1000
008760             ADD 1 TO WS-BR-DD-COUNT
008770             MOVE DET_LIST_ID      TO WS-BR-DD-LIST-ID (WS-BR-DD-COUNT)
008780             MOVE DET_LIST_ITEM_ID TO WS-BR-DD-ITEM-ID (WS-BR-DD-COUNT)
008790         ELSE
008800             IF WS-BR-DD-FULL-FLAG = "N"
008810                 DISPLAY "EV1: BREAKFAST DEDUP TABLE FULL, "
008820                     "REMAINING PEOPLE UNDERCOUNTED"
008830                 MOVE "Y" TO WS-BR-DD-FULL-FLAG
008840             END-IF
008850         END-IF
008860     END-IF.
008870 3820-EXIT.
008880     EXIT.
008890*
008900 3821-SCAN-BR-DD-KEY.
008910     IF WS-BR-DD-LIST-ID (SUB2) = DET_LIST_ID
008920        AND WS-BR-DD-ITEM-ID (SUB2) = DET_LIST_ITEM_ID
008930         MOVE "Y" TO TMP-FLAG
008940     END-IF.
008950 3821-EXIT.
008960     EXIT.
008970*
008980 3830-ADD-ON-LUNCH.
008990     MOVE "N" TO TMP-FLAG.
009000     PERFORM 3831-SCAN-LU-DD-KEY THRU 3831-EXIT
009010         VARYING SUB2 FROM 1 BY 1
009020         UNTIL SUB2 > WS-LU-DD-COUNT.
009030     IF TMP-FLAG = "N"
009040         IF WS-LU-DD-COUNT < 1000
009050             ADD 1 TO WS-LU-DD-COUNT
009060             MOVE DET_LIST_ID      TO WS-LU-DD-LIST-ID (WS-LU-DD-COUNT)
009070             MOVE DET_LIST_ITEM_ID TO WS-LU-DD-ITEM-ID (WS-LU-DD-COUNT)
009080         ELSE
009090             IF WS-LU-DD-FULL-FLAG = "N"
009100                 DISPLAY "EV1: LUNCH DEDUP TABLE FULL, "
009110                     "REMAINING PEOPLE UNDERCOUNTED"
009120                 MOVE "Y" TO WS-LU-DD-FULL-FLAG
009130             END-IF
009140         END-IF
009150     END-IF.
009160 3830-EXIT.
009170     EXIT.
009180*
009190 3831-SCAN-LU-DD-KEY.
009200     IF WS-LU-DD-LIST-ID (SUB2) = DET_LIST_ID
009210        AND WS-LU-DD-ITEM-ID (SUB2) = DET_LIST_ITEM_ID
009220         MOVE "Y" TO TMP-FLAG
009230     END-IF.
009240 3831-EXIT.
009250     EXIT.
009260*
009270 3840-ADD-ON-DINNER.
009280     MOVE "N" TO TMP-FLAG.
009290     PERFORM 3841-SCAN-DI-DD-KEY THRU 3841-EXIT
009300         VARYING SUB2 FROM 1 BY 1
009310         UNTIL SUB2 > WS-DI-DD-COUNT.
009320     IF TMP-FLAG = "N"
009330         IF WS-DI-DD-COUNT < 1000
009340             ADD 1 TO WS-DI-DD-COUNT
009350             MOVE DET_LIST_ID      TO WS-DI-DD-LIST-ID (WS-DI-DD-COUNT)
009360             MOVE DET_LIST_ITEM_ID TO WS-DI-DD-ITEM-ID (WS-DI-DD-COUNT)
009370         ELSE
009380             IF WS-DI-DD-FULL-FLAG = "N"
009390                 DISPLAY "EV1: DINNER DEDUP TABLE FULL, "
009400                     "REMAINING PEOPLE UNDERCOUNTED"
009410                 MOVE "Y" TO WS-DI-DD-FULL-FLAG
009420             END-IF
009430         END-IF
009440     END-IF.
009450 3840-EXIT.
009460     EXIT.
009470*
009480 3841-SCAN-DI-DD-KEY.
009490     IF WS-DI-DD-LIST-ID (SUB2) = DET_LIST_ID
009500        AND WS-DI-DD-ITEM-ID (SUB2) = DET_LIST_ITEM_ID
009510         MOVE "Y" TO TMP-FLAG
009520     END-IF.
009530 3841-EXIT.
009540     EXIT.
009550*
009560 4000-BUILD-PIVOT-ROWS.
009570     MOVE ZERO TO PIVOT-ROW-COUNT.
009580     PERFORM 4100-BUILD-ONE-PIVOT-ROW THRU 4100-EXIT
009590         VARYING SUB1 FROM 1 BY 1
009600         UNTIL SUB1 > TARGET-LIST-COUNT.
009610
009620     PERFORM 4500-BUILD-OFFLIST-ROW THRU 4500-EXIT.
009630 4000-EXIT.
009640     EXIT.
009650*
009660 4100-BUILD-ONE-PIVOT-ROW.
009670     ADD 1 TO PIVOT-ROW-COUNT.
009680     MOVE "N" TO TMP-FLAG.
009690     PERFORM 4110-FIND-LIST-NAME THRU 4110-EXIT
009700         VARYING SUB2 FROM 1 BY 1
009710         UNTIL SUB2 > FACE-LIST-COUNT.
009720     IF TMP-FLAG = "N"
009730         MOVE WS-TGT-ID (SUB1) TO WS-EDIT-ID-IN
009740         PERFORM 8500-EDIT-ID THRU 8500-EXIT
009750         STRING "list_" DELIMITED BY SIZE
009760                WS-EDIT-ID-OUT DELIMITED BY SPACE
009770             INTO WS-PVT-CATEGORY (PIVOT-ROW-COUNT)
009780     END-IF.
009790
009800     MOVE ZERO TO WS-PVT-BREAKFAST (PIVOT-ROW-COUNT).
009810     PERFORM 4120-SUM-BREAKFAST THRU 4120-EXIT
009820         VARYING SUB2 FROM 1 BY 1
009830         UNTIL SUB2 > WS-BR-DD-COUNT.
009840
009850     MOVE ZERO TO WS-PVT-LUNCH (PIVOT-ROW-COUNT).
009860     PERFORM 4130-SUM-LUNCH THRU 4130-EXIT
009870         VARYING SUB2 FROM 1 BY 1
009880         UNTIL SUB2 > WS-LU-DD-COUNT.
009890
009900     MOVE ZERO TO WS-PVT-DINNER (PIVOT-ROW-COUNT).
009910     PERFORM 4140-SUM-DINNER THRU 4140-EXIT
009920         VARYING SUB2 FROM 1 BY 1
009930         UNTIL SUB2 > WS-DI-DD-COUNT.
009940
009950     COMPUTE WS-PVT-TOTAL (PIVOT-ROW-COUNT) =
009960         WS-PVT-BREAKFAST (PIVOT-ROW-COUNT)
009970         + WS-PVT-LUNCH (PIVOT-ROW-COUNT)
009980         + WS-PVT-DINNER (PIVOT-ROW-COUNT).
009990 4100-EXIT.
010000     EXIT.
010010*
010020 4110-FIND-LIST-NAME.
010030     IF WS-FL-ID (SUB2) = WS-TGT-ID (SUB1)
010040         MOVE WS-FL-NAME (SUB2) TO WS-PVT-CATEGORY (PIVOT-ROW-COUNT)
010050         MOVE "Y" TO TMP-FLAG
010060     END-IF.
010070 4110-EXIT.
010080     EXIT.
010090*
010100 4120-SUM-BREAKFAST.
010110     IF WS-BR-DD-LIST-ID (SUB2) = WS-TGT-ID (SUB1)
010120         ADD 1 TO WS-PVT-BREAKFAST (PIVOT-ROW-COUNT)
010130     END-IF.
010140 4120-EXIT.
010150     EXIT.
010160*
010170 4130-SUM-LUNCH.
010180     IF WS-LU-DD-LIST-ID (SUB2) = WS-TGT-ID (SUB1)
010190         ADD 1 TO WS-PVT-LUNCH (PIVOT-ROW-COUNT)
010200     END-IF.
010210 4130-EXIT.
010220     EXIT.
010230*
010240 4140-SUM-DINNER.
010250     IF WS-DI-DD-LIST-ID (SUB2) = WS-TGT-ID (SUB1)
010260         ADD 1 TO WS-PVT-DINNER (PIVOT-ROW-COUNT)
010270     END-IF.
010280 4140-EXIT.
010290     EXIT.
010300*
010310 4500-BUILD-OFFLIST-ROW.
010320     ADD 1 TO PIVOT-ROW-COUNT.
010330     MOVE "Off the list" TO WS-PVT-CATEGORY (PIVOT-ROW-COUNT).
010340     MOVE WS-BR-OFF-COUNT TO WS-PVT-BREAKFAST (PIVOT-ROW-COUNT).
010350     MOVE WS-LU-OFF-COUNT TO WS-PVT-LUNCH (PIVOT-ROW-COUNT).
010360     MOVE WS-DI-OFF-COUNT TO WS-PVT-DINNER (PIVOT-ROW-COUNT).
010370     COMPUTE WS-PVT-TOTAL (PIVOT-ROW-COUNT) =
010380         WS-PVT-BREAKFAST (PIVOT-ROW-COUNT)
010390         + WS-PVT-LUNCH (PIVOT-ROW-COUNT)
010400         + WS-PVT-DINNER (PIVOT-ROW-COUNT).
010410 4500-EXIT.
010420     EXIT.
010430*
010440 8500-EDIT-ID.
010450*    LEFT-JUSTIFIES A ZERO-SUPPRESSED ID FOR USE IN A STRING --
010460*    KEEPS "list_" + ID READABLE INSTEAD OF "list_       42".
010470     MOVE WS-EDIT-ID-IN TO WS-EDIT-ID-EDITED.
010480     MOVE SPACES TO WS-EDIT-ID-OUT.
010490     PERFORM 8510-FIND-FIRST-NONBLANK THRU 8510-EXIT
010500         VARYING WS-EDIT-FIRST-NONBLANK FROM 1 BY 1
010510         UNTIL WS-EDIT-ID-EDITED (WS-EDIT-FIRST-NONBLANK:1) NOT = SPACE
010520            OR WS-EDIT-FIRST-NONBLANK > 9.
010530     IF WS-EDIT-FIRST-NONBLANK > 9
010540         MOVE "0" TO WS-EDIT-ID-OUT (1:1)
010550     ELSE
010560         MOVE WS-EDIT-ID-EDITED (WS-EDIT-FIRST-NONBLANK:)
010570             TO WS-EDIT-ID-OUT
010580     END-IF.
010590 8500-EXIT.
010600     EXIT.
010610*
010620 8510-FIND-FIRST-NONBLANK.
010630     CONTINUE.
010640 8510-EXIT.
010650     EXIT.
010660*
010670 5000-WRITE-REPORT.
010680     CALL "EVATRAK4" USING WS-TARGET-DATE-CCYYMMDD
010690                           PIVOT-ROW-COUNT
010700                           WS-PIVOT-ROW-TAB
010710                     GIVING WS-CALL-RETURN-CODE.
010720     IF WS-CALL-RETURN-CODE NOT = ZERO
010730         DISPLAY "EV1: EVATRAK4 RETURNED " WS-CALL-RETURN-CODE
010740     END-IF.
010750 5000-EXIT.
010760     EXIT.
010770*
010780 9000-TERMINATION.
010790     MOVE PIVOT-ROW-COUNT TO WS-EDIT-ID-IN.
010800     PERFORM 8500-EDIT-ID THRU 8500-EXIT.
010810     MOVE WS-TARGET-DATE-CCYYMMDD TO RLR-DATE-STAMP.
010820     STRING "CAFETERIA PIVOT COMPLETE, ROWS=" DELIMITED BY SIZE
010830            WS-EDIT-ID-OUT          DELIMITED BY SPACE
010840         INTO RLR-TEXT.
010850     WRITE RUN-LOG-REC.
010860     CLOSE PARM-CARD-FILE RUN-LOG-FILE.
010870*
010880* **************** END OF SOURCE EVATRAK1 ****************
