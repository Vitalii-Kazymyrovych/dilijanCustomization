000100*
000200******************************************************************
000300*                                                                *
000400*   WORKING-STORAGE LAYOUT : EVACUATION_REPORT_ROW                *
000500*   NOT AN RDB TABLE -- SEE THE NOTE ON EVCAFROW.CPY, SAME DEAL, *
000600*   ONE SHEET ROW PER PRESENT PERSON, BUILT IN MEMORY ONLY.      *
000700*                                                                *
000800*   CHANGE HISTORY                                               *
000900*   25-FEB-98 CMR  ORIGINAL FOR THE EVACUATION ROLL-CALL REPORT  *
001000*                                                                *
001100******************************************************************
001200*
001300 01  EVACUATION_REPORT_ROW.
001400     03  ERR_NAME                            PIC X(100).
001500     03  ERR_COMMENT                         PIC X(200).
001600     03  ERR_IMAGE_PATH                      PIC X(200).
001700         88  ERR_IMAGE_PATH_BLANK            VALUE SPACES.
001800     03  ERR_STATUS_LABEL                    PIC X(10).
001900     03  FILLER                              PIC X(10).
